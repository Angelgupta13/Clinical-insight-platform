000010****************************************************************          
000020* EDC SUBJECT RECORD - ONE PER SUBJECT PER STUDY, AS EXTRACTED  *         
000030* FROM THE CAPTURE SYSTEM DAILY EXTRACT.  SORTED BY STUDY-ID,   *         
000040* THEN SUBJECT-ID, BEFORE IT REACHES THIS SHOP.                *          
000050****************************************************************          
000060 01  EDC-SUBJECT-REC.                                                     
000070     05  STUDY-ID                PIC X(20).                               
000080     05  SUBJECT-ID              PIC X(12).                               
000090     05  SITE-ID                 PIC X(08).                               
000100     05  OPEN-QUERIES            PIC 9(05).                               
000110     05  ANSWERED-QUERIES        PIC 9(05).                               
000120     05  CLOSED-QUERIES          PIC 9(05).                               
000130     05  TOTAL-PAGES             PIC 9(05).                               
000140     05  SDV-COMPLETED           PIC 9(05).                               
000150     05  TOTAL-FORMS             PIC 9(05).                               
000160     05  SIGNED-FORMS            PIC 9(05).                               
000170     05  FILLER                  PIC X(05).                               
000180                                                                          
000190****** ALTERNATE VIEW - THE STUDY/SUBJECT SORT KEY TAKEN AS ONE           
000200****** FIELD FOR CONTROL-BREAK COMPARES AND SYSOUT TRACE LINES.           
000210 01  EDC-SUBJECT-KEY REDEFINES EDC-SUBJECT-REC.                           
000220     05  EDCKEY-STUDY-SUBJECT    PIC X(32).                               
000230     05  FILLER                  PIC X(48).                               
