000010****************************************************************          
000020* STUDY SUMMARY RECORD - ONE PER STUDY, WRITTEN BY STUDYAGR    *          
000030* AND READ BACK IN BY PORTRPT TO BUILD THE PORTFOLIO REPORT.   *          
000040* CARRIES THE STUDY'S RAW COUNTS AND EVERY ENGINE'S OUTPUT.    *          
000050****************************************************************          
000060 01  STUDY-SUMMARY-REC.                                                   
000070     05  SS-STUDY-ID             PIC X(20).                               
000080     05  SS-TOTAL-SUBJECTS       PIC 9(05).                               
000090     05  SS-MISSING-PAGES        PIC 9(05).                               
000100     05  SS-MISSING-PAGES-PCT    PIC 9(03)V99.                            
000110     05  SS-SAE-ISSUES           PIC 9(05).                               
000120     05  SS-OVERDUE-VISITS       PIC 9(05).                               
000130     05  SS-LAB-ISSUES           PIC 9(05).                               
000140     05  SS-CODING-ISSUES        PIC 9(05).                               
000150     05  SS-CLEAN-CRF-PCT        PIC 9(03)V99.                            
000160     05  SS-DQI-SCORE            PIC 9(03)V99.                            
000170     05  SS-DQI-LEVEL            PIC X(10).                               
000180     05  SS-DQI-VISIT-SCORE      PIC 9(03)V99.                            
000190     05  SS-DQI-QUERY-SCORE      PIC 9(03)V99.                            
000200     05  SS-DQI-SDV-SCORE        PIC 9(03)V99.                            
000210     05  SS-DQI-CODING-SCORE     PIC 9(03)V99.                            
000220     05  SS-DQI-SIGNATURE-SCORE  PIC 9(03)V99.                            
000230     05  SS-RISK-RAW-SCORE       PIC 9(07)V99.                            
000240     05  SS-RISK-NORM-SCORE      PIC 9(03)V99.                            
000250     05  SS-RISK-LEVEL           PIC X(08).                               
000260     05  SS-RISK-CONTRIB-TBL OCCURS 5 TIMES PIC 9(07)V99.                 
000270**   SS-RISK-CONTRIB-TBL(1) = SAE, (2) = LAB, (3) = CODING,               
000280**   (4) = MISSING PAGES, (5) = OVERDUE VISITS - SEE RISKCALC.            
000290     05  SS-CLEAN-TOTAL          PIC 9(05).                               
000300     05  SS-CLEAN-COUNT          PIC 9(05).                               
000310     05  SS-DIRTY-COUNT          PIC 9(05).                               
000320     05  SS-CLEAN-PCT            PIC 9(03)V99.                            
000330     05  FILLER                  PIC X(30).                               
000340                                                                          
000350****** ALTERNATE VIEW - THE FIVE RISK CONTRIBUTIONS TAKEN AS              
000360****** NAMED FIELDS INSTEAD OF A TABLE, FOR THE PRINT PROGRAM.            
000370 01  STUDY-SUMMARY-CONTRIB REDEFINES STUDY-SUMMARY-REC.                   
000380     05  FILLER                  PIC X(122).                              
000390     05  SSC-SAE-CONTRIB         PIC 9(07)V99.                            
000400     05  SSC-LAB-CONTRIB         PIC 9(07)V99.                            
000410     05  SSC-CODING-CONTRIB      PIC 9(07)V99.                            
000420     05  SSC-MP-CONTRIB          PIC 9(07)V99.                            
000430     05  SSC-OV-CONTRIB          PIC 9(07)V99.                            
000440     05  FILLER                  PIC X(50).                               
