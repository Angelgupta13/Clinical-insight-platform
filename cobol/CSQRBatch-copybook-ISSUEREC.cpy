000010****************************************************************          
000020* ISSUE RECORD - ONE PER ISSUE OCCURRENCE.  ISSUE-TYPE TELLS   *          
000030* THE CLEAN-PATIENT AND RECOMMENDATION ENGINES WHICH BUCKET TO *          
000040* TALLY THE ROW INTO -                                        *           
000050*    MP = MISSING CRF PAGE     SA = SERIOUS ADVERSE EVENT      *          
000060*    OV = OVERDUE VISIT        LB = LAB RECONCILIATION         *          
000070*    CD = MEDICAL CODING ISSUE                                 *          
000080* SORTED BY STUDY-ID, THEN ISSUE-TYPE, BEFORE IT REACHES US.   *          
000090* THIS RECORD IS ALREADY AT ITS FULL 42-BYTE WIDTH PER THE     *          
000100* INTERFACE CONTROL SHEET - NO ROOM IS LEFT FOR A FILLER PAD   *          
000110* WITHOUT BREAKING THAT 42-BYTE CONTRACT, SO THERE IS NONE.    *          
000120****************************************************************          
000130 01  ISSUE-REC.                                                           
000140     05  STUDY-ID                PIC X(20).                               
000150     05  ISSUE-TYPE              PIC X(02).                               
000160         88  MISSING-PAGE-ISSUE  VALUE 'MP'.                              
000170         88  SAE-ISSUE           VALUE 'SA'.                              
000180         88  OVERDUE-VISIT-ISSUE VALUE 'OV'.                              
000190         88  LAB-ISSUE           VALUE 'LB'.                              
000200         88  CODING-ISSUE        VALUE 'CD'.                              
000210     05  SUBJECT-ID              PIC X(12).                               
000220     05  SITE-ID                 PIC X(08).                               
000230                                                                          
000240****** ALTERNATE VIEW - STUDY/TYPE SORT KEY AS ONE FIELD FOR              
000250****** CONTROL-BREAK COMPARES.                                            
000260 01  ISSUE-KEY REDEFINES ISSUE-REC.                                       
000270     05  IKEY-STUDY-TYPE         PIC X(22).                               
000280     05  FILLER                  PIC X(20).                               
