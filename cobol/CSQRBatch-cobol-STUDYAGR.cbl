000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID.  STUDYAGR.                                             
000030       AUTHOR. JON SAYLES.                                                
000040       INSTALLATION. COBOL DEV Center.                                    
000050       DATE-WRITTEN. 04/10/89.                                            
000060       DATE-COMPILED. 04/10/89.                                           
000070       SECURITY. NON-CONFIDENTIAL.                                        
000080                                                                          
000090******************************************************************        
000100*REMARKS.                                                                 
000110*                                                                         
000120*          THIS PROGRAM AGGREGATES THE DAILY EDC SUBJECT EXTRACT          
000130*          AND THE DAILY ISSUE EXTRACT, BOTH SORTED BY STUDY-ID,          
000140*          INTO ONE STUDY-SUMMARY RECORD AND ZERO TO SIX                  
000150*          RECOMMENDATION RECORDS PER STUDY.                              
000160*                                                                         
000170*          THE DQI AND RISK SCORES ARE FARMED OUT TO DQICALC AND          
000180*          RISKCALC.  CLEAN/DIRTY SUBJECT CENSUS IS FARMED OUT TO         
000190*          CLNENGIN, WHICH IS HANDED THE HELD SUBJECT AND                 
000200*          MISSING-PAGE TABLES BY REFERENCE.                              
000210*                                                                         
000220*          THIS SHOP'S TWO DAILY EXTRACTS CARRY NO TRAILER RECORD         
000230*          OF THEIR OWN - END OF EACH STREAM IS A PLAIN AT END.           
000240*                                                                         
000250******************************************************************        
000260                                                                          
000270               INPUT FILE              -   QC0001.EDCSUBJ                 
000280                                                                          
000290               INPUT FILE              -   QC0001.ISSUEF                  
000300                                                                          
000310               OUTPUT FILE PRODUCED    -   QC0001.STUDSUM                 
000320                                                                          
000330               OUTPUT FILE PRODUCED    -   QC0001.RECOMND                 
000340                                                                          
000350               DUMP FILE               -   SYSOUT                         
000360                                                                          
000370******************************************************************        
000380* CHANGE LOG                                                    *         
000390*--------------------------------------------------------------           
000400* 041089 JS   ORIGINAL PROGRAM - STUDY-LEVEL AGGREGATOR FOR THE           
000410*             MONITORING DEPT QUALITY PROJECT.  REQ# QM-101.              
000420* 082290 JS   ADDED RECOMMENDATION ENGINE RULE TABLE PER THE              
000430*             QUALITY SOP.  TICKET QM-122.                                
000440* 031591 RSS  MISSING-PAGE SUBJECT CAPTURE MOVED AHEAD OF THE             
000450*             CLNENGIN CALL - WAS BEING BUILT TOO LATE.  QM-140.          
000460* 060493 JS   CLEAN-CRF-PCT AND MISSING-PAGES-PCT NOW COMPUTED            
000470*             HERE INSTEAD OF A THIRD ENGINE CALL.  QM-179.               
000480* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS                 
000490*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.                     
000500* 051999 TLH  SUBJECT/ISSUE TABLE SIZE RAISED FROM 500 TO 2000            
000510*             ROWS FOR THE LARGER ONCOLOGY STUDIES.  QM-246.              
000520* 110402 DMC  RECOMMENDATION ACTION TEXT NOW BUILT THROUGH A              
000530*             COMMON PARAGRAPH AND TXTLEN, NOT SIX COPIES OF              
000540*             THE SAME STRING LOGIC.  QM-290.                             
000550* 032507 DMC  ADDED RULE-FIRED COUNTER SO THE INFO FALLBACK               
000560*             RECORD IS WRITTEN ONLY WHEN NOTHING ELSE FIRED.             
000570*             QM-359.                                         *           
000580* 081026 KMP  CLEAN-CRF-PCT WAS WRONGLY TAKING CLNENGIN'S                 
000590*             CLASSIFIED CLEAN/DIRTY PCT - QUALITY SOP DEFINES            
000600*             IT AS ITS OWN OPEN-QUERIES-ZERO COUNT OVER ALL              
000610*             SUBJECTS.  ADDED WS-CLEAN-QRY-SUBJECTS TALLY AND            
000620*             A LOCAL 950-SAFE-PERCENT - THIS PARAGRAPH WAS               
000630*             CALLING OUT TO ONE THAT ONLY EXISTS IN DQICALC              
000640*             AND CLNENGIN, NEVER IN THIS LOAD MODULE.  ALSO              
000650*             ADDED THE MISSING X20 EXPECTED-PAGE FACTOR AND              
000660*             100 PCT CEILING ON MISSING-PAGES-PCT.  QM-371.              
000670* 081026 KMP  ADDED WS-STUDY-COUNT FOR THE QUARTERLY                      
000680*             RECONCILIATION JOB.  QM-372.                                
000690******************************************************************        
000700                                                                          
000710       ENVIRONMENT DIVISION.                                              
000720       CONFIGURATION SECTION.                                             
000730       SOURCE-COMPUTER. IBM-390.                                          
000740       OBJECT-COMPUTER. IBM-390.                                          
000750       SPECIAL-NAMES.                                                     
000760           C01 IS TOP-OF-FORM.                                            
000770       INPUT-OUTPUT SECTION.                                              
000780       FILE-CONTROL.                                                      
000790           SELECT SYSOUT                                                  
000800           ASSIGN TO UT-S-SYSOUT                                          
000810             ORGANIZATION IS SEQUENTIAL.                                  
000820                                                                          
000830           SELECT EDCSUBJ                                                 
000840           ASSIGN TO UT-S-EDCSUBJ                                         
000850             ACCESS MODE IS SEQUENTIAL                                    
000860             FILE STATUS IS EDCSUBJ-STATUS.                               
000870                                                                          
000880           SELECT ISSUEF                                                  
000890           ASSIGN TO UT-S-ISSUEF                                          
000900             ACCESS MODE IS SEQUENTIAL                                    
000910             FILE STATUS IS ISSUEF-STATUS.                                
000920                                                                          
000930           SELECT STUDSUM                                                 
000940           ASSIGN TO UT-S-STUDSUM                                         
000950             ACCESS MODE IS SEQUENTIAL                                    
000960             FILE STATUS IS STUDSUM-STATUS.                               
000970                                                                          
000980           SELECT RECOMND                                                 
000990           ASSIGN TO UT-S-RECOMND                                         
001000             ACCESS MODE IS SEQUENTIAL                                    
001010             FILE STATUS IS RECOMND-STATUS.                               
001020                                                                          
001030       DATA DIVISION.                                                     
001040       FILE SECTION.                                                      
001050       FD  SYSOUT                                                         
001060           RECORDING MODE IS F                                            
001070           LABEL RECORDS ARE STANDARD                                     
001080           RECORD CONTAINS 130 CHARACTERS                                 
001090           BLOCK CONTAINS 0 RECORDS                                       
001100           DATA RECORD IS SYSOUT-REC.                                     
001110       01  SYSOUT-REC  PIC X(130).                                        
001120                                                                          
001130****** DAILY EDC SUBJECT EXTRACT - SORTED STUDY-ID/SUBJECT-ID             
001140       FD  EDCSUBJ                                                        
001150           RECORDING MODE IS F                                            
001160           LABEL RECORDS ARE STANDARD                                     
001170           RECORD CONTAINS 80 CHARACTERS                                  
001180           BLOCK CONTAINS 0 RECORDS                                       
001190           DATA RECORD IS EDC-SUBJECT-REC.                                
001200       COPY EDCSUBJ.                                                      
001210                                                                          
001220****** DAILY ISSUE EXTRACT - SORTED STUDY-ID/ISSUE-TYPE                   
001230       FD  ISSUEF                                                         
001240           RECORDING MODE IS F                                            
001250           LABEL RECORDS ARE STANDARD                                     
001260           RECORD CONTAINS 42 CHARACTERS                                  
001270           BLOCK CONTAINS 0 RECORDS                                       
001280           DATA RECORD IS ISSUE-REC.                                      
001290       COPY ISSUEREC.                                                     
001300                                                                          
001310       FD  STUDSUM                                                        
001320           RECORDING MODE IS F                                            
001330           LABEL RECORDS ARE STANDARD                                     
001340           RECORD CONTAINS 217 CHARACTERS                                 
001350           BLOCK CONTAINS 0 RECORDS                                       
001360           DATA RECORD IS STUDY-SUMMARY-REC.                              
001370       COPY STUDSUM.                                                      
001380                                                                          
001390       FD  RECOMND                                                        
001400           RECORDING MODE IS F                                            
001410           LABEL RECORDS ARE STANDARD                                     
001420           RECORD CONTAINS 155 CHARACTERS                                 
001430           BLOCK CONTAINS 0 RECORDS                                       
001440           DATA RECORD IS RECOMND-REC.                                    
001450       COPY RECOMND.                                                      
001460                                                                          
001470       WORKING-STORAGE SECTION.                                           
001480                                                                          
001490 01  FILE-STATUS-CODES.                                                   
001500     05  EDCSUBJ-STATUS          PIC X(2).                                
001510         88  EDCSUBJ-FOUND       VALUE "00".                              
001520     05  ISSUEF-STATUS           PIC X(2).                                
001530         88  ISSUEF-FOUND        VALUE "00".                              
001540     05  STUDSUM-STATUS          PIC X(2).                                
001550         88  STUDSUM-OK          VALUE "00".                              
001560     05  RECOMND-STATUS          PIC X(2).                                
001570         88  RECOMND-OK          VALUE "00".                              
001580                                                                          
001590 01  FLAGS-AND-SWITCHES.                                                  
001600     05  EDCSUBJ-EOF-SW          PIC X(01) VALUE "N".                     
001610         88  EDCSUBJ-EOF         VALUE "Y".                               
001620     05  ISSUEF-EOF-SW           PIC X(01) VALUE "N".                     
001630         88  ISSUEF-EOF          VALUE "Y".                               
001640     05  SUBJECT-DIRTY-SW        PIC X(01) VALUE "N".                     
001650         88  SUBJECT-IS-DIRTY    VALUE "Y".                               
001660                                                                          
001670 01  WS-HELD-KEYS.                                                        
001680     05  WS-CURRENT-STUDY-ID     PIC X(20).                               
001690     05  WS-EDCSUBJ-KEY          PIC X(20) VALUE HIGH-VALUES.             
001700     05  WS-ISSUEF-KEY           PIC X(20) VALUE HIGH-VALUES.             
001710                                                                          
001720****** THE TWO HELD SORT KEYS SEEN AS ONE TRACE FIELD FOR THE             
001730****** CONTROL-BREAK DIAGNOSTIC DISPLAY AT 100-MAINLINE.                  
001740 01  WS-HELD-KEYS-R REDEFINES WS-HELD-KEYS.                               
001750     05  WS-HELD-KEYS-TRACE      PIC X(60).                               
001760                                                                          
001770 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001780     05  WS-SUM-OPEN-QRY         PIC 9(07) COMP.                          
001790     05  WS-SUM-ANSWER-QRY       PIC 9(07) COMP.                          
001800     05  WS-SUM-CLOSED-QRY       PIC 9(07) COMP.                          
001810     05  WS-SUM-SDV-DONE         PIC 9(07) COMP.                          
001820     05  WS-SUM-TOTAL-PAGES      PIC 9(07) COMP.                          
001830     05  WS-SUM-SIGNED-FRM       PIC 9(07) COMP.                          
001840     05  WS-SUM-TOTAL-FRM        PIC 9(07) COMP.                          
001850     05  WS-TOTAL-SUBJECTS       PIC 9(05) COMP.                          
001860     05  WS-CLEAN-QRY-SUBJECTS   PIC 9(05) COMP.                          
001870     05  WS-SAE-ISSUES           PIC 9(05) COMP.                          
001880     05  WS-OVERDUE-VISITS       PIC 9(05) COMP.                          
001890     05  WS-LAB-ISSUES           PIC 9(05) COMP.                          
001900     05  WS-CODING-ISSUES        PIC 9(05) COMP.                          
001910     05  WS-MISSING-PAGES        PIC 9(05) COMP.                          
001920     05  WS-RULE-FIRED-COUNT     PIC 9(02) COMP.                          
001930     05  WS-ACTION-LEN           PIC S9(04).                              
001940     05  WS-NUMERATOR            PIC S9(7) COMP-3.                        
001950     05  WS-DENOMINATOR          PIC S9(7) COMP-3.                        
001960     05  WS-PCT-RESULT           PIC S9(3)V99 COMP-3.                     
001970                                                                          
001980****** THE SEVEN EDC-SUBJECT SUM FIELDS SEEN AS ONE TABLE SO              
001990****** 850-TRACE-SUMS CAN DUMP THEM IN A SINGLE LOOP.                     
002000 01  COUNTERS-IDXS-AND-ACCUMULATORS-R                                     
002010         REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                        
002020     05  WS-SUM-TBL OCCURS 7 TIMES PIC 9(07) COMP.                        
002030     05  FILLER                  PIC X(34).                               
002040                                                                          
002050 01  WS-COUNT-EDIT               PIC ZZZZ9.                               
002060****** NUMERIC VIEW OF THE SAME COUNT FIELD, USED WHEN A RULE             
002070****** NEEDS THE RAW VALUE INSTEAD OF THE ZERO-SUPPRESSED TEXT.           
002080 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.                             
002090     05  WS-COUNT-EDIT-NUM       PIC 9(05).                               
002100 01  WS-DQI-EDIT                 PIC ZZ9.99.                              
002110 01  WS-ACTION-TEXT              PIC X(255).                              
002120                                                                          
002130 77  WS-STUDY-COUNT              PIC 9(05) COMP VALUE ZERO.               
002140                                                                          
002150       COPY ABENDREC.                                                     
002160       COPY SUBJTBL.                                                      
002170                                                                          
002180 01  WS-DQI-PARMS.                                                        
002190     05  DQI-IN-TOTAL-SUBJECTS   PIC 9(05).                               
002200     05  DQI-IN-OVERDUE-VISITS   PIC 9(05).                               
002210     05  DQI-IN-SUM-OPEN-QRY     PIC 9(07).                               
002220     05  DQI-IN-SUM-ANSWER-QRY   PIC 9(07).                               
002230     05  DQI-IN-SUM-CLOSED-QRY   PIC 9(07).                               
002240     05  DQI-IN-SUM-SDV-DONE     PIC 9(07).                               
002250     05  DQI-IN-SUM-TOTAL-PAGES  PIC 9(07).                               
002260     05  DQI-IN-SUM-SIGNED-FRM   PIC 9(07).                               
002270     05  DQI-IN-SUM-TOTAL-FRM    PIC 9(07).                               
002280     05  DQI-IN-CODING-ISSUES    PIC 9(05).                               
002290     05  DQI-OUT-VISIT-SCORE     PIC 9(03)V99.                            
002300     05  DQI-OUT-QUERY-SCORE     PIC 9(03)V99.                            
002310     05  DQI-OUT-SDV-SCORE       PIC 9(03)V99.                            
002320     05  DQI-OUT-CODING-SCORE    PIC 9(03)V99.                            
002330     05  DQI-OUT-SIGNATURE-SCORE PIC 9(03)V99.                            
002340     05  DQI-OUT-SCORE           PIC 9(03)V99.                            
002350     05  DQI-OUT-LEVEL           PIC X(10).                               
002360     05  FILLER                  PIC X(05).                               
002370                                                                          
002380 01  WS-RISK-PARMS.                                                       
002390     05  RISK-IN-SAE-ISSUES      PIC 9(05).                               
002400     05  RISK-IN-LAB-ISSUES      PIC 9(05).                               
002410     05  RISK-IN-CODING-ISSUES   PIC 9(05).                               
002420     05  RISK-IN-MISSING-PAGES   PIC 9(05).                               
002430     05  RISK-IN-OVERDUE-VISITS  PIC 9(05).                               
002440     05  RISK-OUT-RAW-SCORE      PIC 9(07)V99.                            
002450     05  RISK-OUT-NORM-SCORE     PIC 9(03)V99.                            
002460     05  RISK-OUT-LEVEL          PIC X(08).                               
002470     05  RISK-OUT-SAE-CONTRIB    PIC 9(07)V99.                            
002480     05  RISK-OUT-LAB-CONTRIB    PIC 9(07)V99.                            
002490     05  RISK-OUT-CODING-CONTRIB PIC 9(07)V99.                            
002500     05  RISK-OUT-MP-CONTRIB     PIC 9(07)V99.                            
002510     05  RISK-OUT-OV-CONTRIB     PIC 9(07)V99.                            
002520     05  FILLER                  PIC X(05).                               
002530                                                                          
002540 01  WS-CLN-PARMS.                                                        
002550     05  CLN-OUT-CLEAN-TOTAL     PIC 9(05).                               
002560     05  CLN-OUT-CLEAN-COUNT     PIC 9(05).                               
002570     05  CLN-OUT-DIRTY-COUNT     PIC 9(05).                               
002580     05  CLN-OUT-CLEAN-PCT       PIC 9(03)V99.                            
002590     05  FILLER                  PIC X(05).                               
002600                                                                          
002610 01  RETURN-CD                   PIC 9(04) COMP.                          
002620                                                                          
002630       PROCEDURE DIVISION.                                                
002640           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
002650           PERFORM 100-MAINLINE THRU 100-EXIT                             
002660               UNTIL EDCSUBJ-EOF AND ISSUEF-EOF.                          
002670           PERFORM 999-CLEANUP THRU 999-EXIT.                             
002680           MOVE +0 TO RETURN-CODE.                                        
002690           GOBACK.                                                        
002700                                                                          
002710       000-HOUSEKEEPING.                                                  
002720           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
002730           DISPLAY "******** BEGIN JOB STUDYAGR ********".                
002740           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                     
002750           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
002760           PERFORM 900-READ-EDCSUBJ THRU 900-EXIT.                        
002770           PERFORM 910-READ-ISSUEF THRU 910-EXIT.                         
002780           IF EDCSUBJ-EOF AND ISSUEF-EOF                                  
002790               MOVE "BOTH INPUT FILES EMPTY" TO ABEND-REASON              
002800               GO TO 1000-ABEND-RTN.                                      
002810       000-EXIT.                                                          
002820           EXIT.                                                          
002830                                                                          
002840       100-MAINLINE.                                                      
002850           MOVE "100-MAINLINE" TO PARA-NAME.                              
002860           PERFORM 150-SET-CURRENT-STUDY THRU 150-EXIT.                   
002870           PERFORM 200-NEW-STUDY THRU 200-EXIT.                           
002880                                                                          
002890           IF (NOT EDCSUBJ-EOF) AND                                       
002900                   WS-EDCSUBJ-KEY = WS-CURRENT-STUDY-ID                   
002910               PERFORM 300-LOAD-STUDY-SUBJECTS THRU 300-EXIT              
002920                   UNTIL EDCSUBJ-EOF OR                                   
002930                   WS-EDCSUBJ-KEY NOT = WS-CURRENT-STUDY-ID.              
002940                                                                          
002950           IF (NOT ISSUEF-EOF) AND                                        
002960                   WS-ISSUEF-KEY = WS-CURRENT-STUDY-ID                    
002970               PERFORM 400-LOAD-STUDY-ISSUES THRU 400-EXIT                
002980                   UNTIL ISSUEF-EOF OR                                    
002990                   WS-ISSUEF-KEY NOT = WS-CURRENT-STUDY-ID.               
003000                                                                          
003010           PERFORM 500-RUN-ENGINES THRU 500-EXIT.                         
003020           PERFORM 550-STUDY-METRICS THRU 550-EXIT.                       
003030           PERFORM 600-WRITE-STUDY-SUMMARY THRU 600-EXIT.                 
003040           PERFORM 700-BUILD-RECOMMENDATIONS THRU 700-EXIT.               
003050       100-EXIT.                                                          
003060           EXIT.                                                          
003070                                                                          
003080       150-SET-CURRENT-STUDY.                                             
003090           MOVE "150-SET-CURRENT-STUDY" TO PARA-NAME.                     
003100           IF EDCSUBJ-EOF                                                 
003110               MOVE WS-ISSUEF-KEY TO WS-CURRENT-STUDY-ID                  
003120               GO TO 150-EXIT.                                            
003130           IF ISSUEF-EOF                                                  
003140               MOVE WS-EDCSUBJ-KEY TO WS-CURRENT-STUDY-ID                 
003150               GO TO 150-EXIT.                                            
003160           IF WS-EDCSUBJ-KEY NOT > WS-ISSUEF-KEY                          
003170               MOVE WS-EDCSUBJ-KEY TO WS-CURRENT-STUDY-ID                 
003180           ELSE                                                           
003190               MOVE WS-ISSUEF-KEY TO WS-CURRENT-STUDY-ID.                 
003200       150-EXIT.                                                          
003210           EXIT.                                                          
003220                                                                          
003230       200-NEW-STUDY.                                                     
003240           MOVE "200-NEW-STUDY" TO PARA-NAME.                             
003250           ADD +1 TO WS-STUDY-COUNT.                                      
003260           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS                      
003270               SUBJ-TABLE-AREA MISSING-PAGE-TABLE-AREA.                   
003280           MOVE ZERO TO SUBJ-TBL-COUNT MP-TBL-COUNT.                      
003290       200-EXIT.                                                          
003300           EXIT.                                                          
003310                                                                          
003320       300-LOAD-STUDY-SUBJECTS.                                           
003330           MOVE "300-LOAD-STUDY-SUBJECTS" TO PARA-NAME.                   
003340           ADD +1 TO WS-TOTAL-SUBJECTS.                                   
003350           IF SUBJ-TBL-COUNT < 2000                                       
003360               ADD +1 TO SUBJ-TBL-COUNT                                   
003370               SET SUBJ-IDX TO SUBJ-TBL-COUNT                             
003380               MOVE SUBJECT-ID TO SUBJ-TBL-ID(SUBJ-IDX)                   
003390               MOVE OPEN-QUERIES TO SUBJ-TBL-OPEN-QRY(SUBJ-IDX).          
003400           IF OPEN-QUERIES = ZERO                                         
003410               ADD +1 TO WS-CLEAN-QRY-SUBJECTS.                           
003420           ADD OPEN-QUERIES TO WS-SUM-OPEN-QRY.                           
003430           ADD ANSWERED-QUERIES TO WS-SUM-ANSWER-QRY.                     
003440           ADD CLOSED-QUERIES TO WS-SUM-CLOSED-QRY.                       
003450           ADD SDV-COMPLETED TO WS-SUM-SDV-DONE.                          
003460           ADD TOTAL-PAGES TO WS-SUM-TOTAL-PAGES.                         
003470           ADD SIGNED-FORMS TO WS-SUM-SIGNED-FRM.                         
003480           ADD TOTAL-FORMS TO WS-SUM-TOTAL-FRM.                           
003490           PERFORM 900-READ-EDCSUBJ THRU 900-EXIT.                        
003500       300-EXIT.                                                          
003510           EXIT.                                                          
003520                                                                          
003530       400-LOAD-STUDY-ISSUES.                                             
003540           MOVE "400-LOAD-STUDY-ISSUES" TO PARA-NAME.                     
003550           IF MISSING-PAGE-ISSUE                                          
003560               ADD +1 TO WS-MISSING-PAGES                                 
003570               PERFORM 450-ADD-MISSING-PAGE-ID THRU 450-EXIT              
003580           ELSE IF SAE-ISSUE                                              
003590               ADD +1 TO WS-SAE-ISSUES                                    
003600           ELSE IF OVERDUE-VISIT-ISSUE                                    
003610               ADD +1 TO WS-OVERDUE-VISITS                                
003620           ELSE IF LAB-ISSUE                                              
003630               ADD +1 TO WS-LAB-ISSUES                                    
003640           ELSE IF CODING-ISSUE                                           
003650               ADD +1 TO WS-CODING-ISSUES.                                
003660           PERFORM 910-READ-ISSUEF THRU 910-EXIT.                         
003670       400-EXIT.                                                          
003680           EXIT.                                                          
003690                                                                          
003700       450-ADD-MISSING-PAGE-ID.                                           
003710           MOVE "450-ADD-MISSING-PAGE-ID" TO PARA-NAME.                   
003720           IF MP-TBL-COUNT < 2000                                         
003730               ADD +1 TO MP-TBL-COUNT                                     
003740               SET MP-IDX TO MP-TBL-COUNT                                 
003750               MOVE SUBJECT-ID IN ISSUE-REC TO                            
003760                   MP-TBL-SUBJ-ID(MP-IDX).                                
003770       450-EXIT.                                                          
003780           EXIT.                                                          
003790                                                                          
003800       500-RUN-ENGINES.                                                   
003810           MOVE "500-RUN-ENGINES" TO PARA-NAME.                           
003820           MOVE WS-TOTAL-SUBJECTS TO DQI-IN-TOTAL-SUBJECTS.               
003830           MOVE WS-OVERDUE-VISITS TO DQI-IN-OVERDUE-VISITS.               
003840           MOVE WS-SUM-OPEN-QRY TO DQI-IN-SUM-OPEN-QRY.                   
003850           MOVE WS-SUM-ANSWER-QRY TO DQI-IN-SUM-ANSWER-QRY.               
003860           MOVE WS-SUM-CLOSED-QRY TO DQI-IN-SUM-CLOSED-QRY.               
003870           MOVE WS-SUM-SDV-DONE TO DQI-IN-SUM-SDV-DONE.                   
003880           MOVE WS-SUM-TOTAL-PAGES TO DQI-IN-SUM-TOTAL-PAGES.             
003890           MOVE WS-SUM-SIGNED-FRM TO DQI-IN-SUM-SIGNED-FRM.               
003900           MOVE WS-SUM-TOTAL-FRM TO DQI-IN-SUM-TOTAL-FRM.                 
003910           MOVE WS-CODING-ISSUES TO DQI-IN-CODING-ISSUES.                 
003920           CALL "DQICALC" USING WS-DQI-PARMS, RETURN-CD.                  
003930                                                                          
003940           MOVE WS-SAE-ISSUES TO RISK-IN-SAE-ISSUES.                      
003950           MOVE WS-LAB-ISSUES TO RISK-IN-LAB-ISSUES.                      
003960           MOVE WS-CODING-ISSUES TO RISK-IN-CODING-ISSUES.                
003970           MOVE WS-MISSING-PAGES TO RISK-IN-MISSING-PAGES.                
003980           MOVE WS-OVERDUE-VISITS TO RISK-IN-OVERDUE-VISITS.              
003990           CALL "RISKCALC" USING WS-RISK-PARMS, RETURN-CD.                
004000                                                                          
004010           CALL "CLNENGIN" USING SUBJ-TABLE-AREA,                         
004020               MISSING-PAGE-TABLE-AREA, WS-CLN-PARMS, RETURN-CD.          
004030       500-EXIT.                                                          
004040           EXIT.                                                          
004050                                                                          
004060       550-STUDY-METRICS.                                                 
004070****** CLEAN-CRF-PCT IS THE QUALITY SOP'S OWN METRIC - PCT OF             
004080****** ALL STUDY SUBJECTS WITH OPEN-QUERIES ZERO.  IT IS NOT              
004090****** THE CLNENGIN CLEAN/DIRTY CENSUS PCT - QM-371.                      
004100           MOVE "550-STUDY-METRICS" TO PARA-NAME.                         
004110           MOVE WS-CLEAN-QRY-SUBJECTS TO WS-NUMERATOR.                    
004120           MOVE WS-TOTAL-SUBJECTS TO WS-DENOMINATOR.                      
004130           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
004140           MOVE WS-PCT-RESULT TO SS-CLEAN-CRF-PCT.                        
004150                                                                          
004160****** MISSING-PAGES-PCT IS MEASURED AGAINST AN ESTIMATED 20              
004170****** EXPECTED PAGES PER SUBJECT, CAPPED AT 100 PCT - QM-371.            
004180           MOVE WS-MISSING-PAGES TO WS-NUMERATOR.                         
004190           COMPUTE WS-DENOMINATOR = WS-TOTAL-SUBJECTS * 20.               
004200           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
004210           IF WS-PCT-RESULT > 100.00                                      
004220               MOVE 100.00 TO WS-PCT-RESULT.                              
004230           MOVE WS-PCT-RESULT TO SS-MISSING-PAGES-PCT.                    
004240       550-EXIT.                                                          
004250           EXIT.                                                          
004260                                                                          
004270       600-WRITE-STUDY-SUMMARY.                                           
004280           MOVE "600-WRITE-STUDY-SUMMARY" TO PARA-NAME.                   
004290           MOVE WS-CURRENT-STUDY-ID TO SS-STUDY-ID.                       
004300           MOVE WS-TOTAL-SUBJECTS TO SS-TOTAL-SUBJECTS.                   
004310           MOVE WS-MISSING-PAGES TO SS-MISSING-PAGES.                     
004320           MOVE WS-SAE-ISSUES TO SS-SAE-ISSUES.                           
004330           MOVE WS-OVERDUE-VISITS TO SS-OVERDUE-VISITS.                   
004340           MOVE WS-LAB-ISSUES TO SS-LAB-ISSUES.                           
004350           MOVE WS-CODING-ISSUES TO SS-CODING-ISSUES.                     
004360           MOVE DQI-OUT-SCORE TO SS-DQI-SCORE.                            
004370           MOVE DQI-OUT-LEVEL TO SS-DQI-LEVEL.                            
004380           MOVE DQI-OUT-VISIT-SCORE TO SS-DQI-VISIT-SCORE.                
004390           MOVE DQI-OUT-QUERY-SCORE TO SS-DQI-QUERY-SCORE.                
004400           MOVE DQI-OUT-SDV-SCORE TO SS-DQI-SDV-SCORE.                    
004410           MOVE DQI-OUT-CODING-SCORE TO SS-DQI-CODING-SCORE.              
004420           MOVE DQI-OUT-SIGNATURE-SCORE TO SS-DQI-SIGNATURE-SCORE.        
004430           MOVE RISK-OUT-RAW-SCORE TO SS-RISK-RAW-SCORE.                  
004440           MOVE RISK-OUT-NORM-SCORE TO SS-RISK-NORM-SCORE.                
004450           MOVE RISK-OUT-LEVEL TO SS-RISK-LEVEL.                          
004460           MOVE RISK-OUT-SAE-CONTRIB TO SS-RISK-CONTRIB-TBL(1).           
004470           MOVE RISK-OUT-LAB-CONTRIB TO SS-RISK-CONTRIB-TBL(2).           
004480           MOVE RISK-OUT-CODING-CONTRIB TO SS-RISK-CONTRIB-TBL(3).        
004490           MOVE RISK-OUT-MP-CONTRIB TO SS-RISK-CONTRIB-TBL(4).            
004500           MOVE RISK-OUT-OV-CONTRIB TO SS-RISK-CONTRIB-TBL(5).            
004510           MOVE CLN-OUT-CLEAN-TOTAL TO SS-CLEAN-TOTAL.                    
004520           MOVE CLN-OUT-CLEAN-COUNT TO SS-CLEAN-COUNT.                    
004530           MOVE CLN-OUT-DIRTY-COUNT TO SS-DIRTY-COUNT.                    
004540           MOVE CLN-OUT-CLEAN-PCT TO SS-CLEAN-PCT.                        
004550           WRITE STUDY-SUMMARY-REC.                                       
004560           IF NOT STUDSUM-OK                                              
004570               MOVE "BAD WRITE ON STUDSUM" TO ABEND-REASON                
004580               MOVE STUDSUM-STATUS TO ACTUAL-VAL                          
004590               GO TO 1000-ABEND-RTN.                                      
004600       600-EXIT.                                                          
004610           EXIT.                                                          
004620                                                                          
004630       700-BUILD-RECOMMENDATIONS.                                         
004640           MOVE "700-BUILD-RECOMMENDATIONS" TO PARA-NAME.                 
004650           MOVE ZERO TO WS-RULE-FIRED-COUNT.                              
004660           PERFORM 710-CHECK-SAE THRU 710-EXIT.                           
004670           PERFORM 720-CHECK-LAB THRU 720-EXIT.                           
004680           PERFORM 730-CHECK-OVERDUE THRU 730-EXIT.                       
004690           PERFORM 740-CHECK-MISSING-PAGES THRU 740-EXIT.                 
004700           PERFORM 750-CHECK-CODING THRU 750-EXIT.                        
004710           PERFORM 760-CHECK-DQI THRU 760-EXIT.                           
004720           IF WS-RULE-FIRED-COUNT = ZERO                                  
004730               PERFORM 790-NO-FINDINGS THRU 790-EXIT.                     
004740       700-EXIT.                                                          
004750           EXIT.                                                          
004760                                                                          
004770       710-CHECK-SAE.                                                     
004780           MOVE "710-CHECK-SAE" TO PARA-NAME.                             
004790           IF WS-SAE-ISSUES = ZERO                                        
004800               GO TO 710-EXIT.                                            
004810           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
004820           MOVE "CRITICAL" TO RECOMND-PRIORITY.                           
004830           MOVE "SAFETY" TO RECOMND-CATEGORY.                             
004840           MOVE "SAFETY TEAM" TO RECOMND-OWNER.                           
004850           MOVE "24 HOURS" TO RECOMND-DEADLINE.                           
004860           MOVE WS-SAE-ISSUES TO WS-COUNT-EDIT.                           
004870           MOVE SPACES TO WS-ACTION-TEXT.                                 
004880           STRING "REVIEW " WS-COUNT-EDIT                                 
004890               " UNRESOLVED SAE CASES IMMEDIATELY"                        
004900               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
004910           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
004920       710-EXIT.                                                          
004930           EXIT.                                                          
004940                                                                          
004950       720-CHECK-LAB.                                                     
004960           MOVE "720-CHECK-LAB" TO PARA-NAME.                             
004970           IF WS-LAB-ISSUES NOT > 10                                      
004980               GO TO 720-EXIT.                                            
004990           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
005000           MOVE "HIGH" TO RECOMND-PRIORITY.                               
005010           MOVE "LAB DATA" TO RECOMND-CATEGORY.                           
005020           MOVE "DATA MANAGER" TO RECOMND-OWNER.                          
005030           MOVE "3 DAYS" TO RECOMND-DEADLINE.                             
005040           MOVE WS-LAB-ISSUES TO WS-COUNT-EDIT.                           
005050           MOVE SPACES TO WS-ACTION-TEXT.                                 
005060           STRING "RECONCILE " WS-COUNT-EDIT                              
005070               " LAB VALUE DISCREPANCIES WITH CENTRAL LAB"                
005080               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
005090           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
005100       720-EXIT.                                                          
005110           EXIT.                                                          
005120                                                                          
005130       730-CHECK-OVERDUE.                                                 
005140           MOVE "730-CHECK-OVERDUE" TO PARA-NAME.                         
005150           IF WS-OVERDUE-VISITS NOT > 15                                  
005160               GO TO 730-EXIT.                                            
005170           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
005180           MOVE "HIGH" TO RECOMND-PRIORITY.                               
005190           MOVE "OPERATIONS" TO RECOMND-CATEGORY.                         
005200           MOVE "CRA LEAD" TO RECOMND-OWNER.                              
005210           MOVE "5 DAYS" TO RECOMND-DEADLINE.                             
005220           MOVE WS-OVERDUE-VISITS TO WS-COUNT-EDIT.                       
005230           MOVE SPACES TO WS-ACTION-TEXT.                                 
005240           STRING "SCHEDULE CRA FOLLOW-UP FOR " WS-COUNT-EDIT             
005250               " OVERDUE VISITS"                                          
005260               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
005270           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
005280       730-EXIT.                                                          
005290           EXIT.                                                          
005300                                                                          
005310       740-CHECK-MISSING-PAGES.                                           
005320           MOVE "740-CHECK-MISSING-PAGES" TO PARA-NAME.                   
005330           IF WS-MISSING-PAGES NOT > 20                                   
005340               GO TO 740-EXIT.                                            
005350           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
005360           MOVE "MEDIUM" TO RECOMND-PRIORITY.                             
005370           MOVE "DATA ENTRY" TO RECOMND-CATEGORY.                         
005380           MOVE "SITE MONITOR" TO RECOMND-OWNER.                          
005390           MOVE "1 WEEK" TO RECOMND-DEADLINE.                             
005400           MOVE SPACES TO WS-ACTION-TEXT.                                 
005410           STRING "GENERATE MISSING PAGE REPORT AND ASSIGN TO"            
005420               " SITES"                                                   
005430               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
005440           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
005450       740-EXIT.                                                          
005460           EXIT.                                                          
005470                                                                          
005480       750-CHECK-CODING.                                                  
005490           MOVE "750-CHECK-CODING" TO PARA-NAME.                          
005500           IF WS-CODING-ISSUES NOT > 30                                   
005510               GO TO 750-EXIT.                                            
005520           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
005530           MOVE "MEDIUM" TO RECOMND-PRIORITY.                             
005540           MOVE "CODING" TO RECOMND-CATEGORY.                             
005550           MOVE "MEDICAL CODER" TO RECOMND-OWNER.                         
005560           MOVE "2 WEEKS" TO RECOMND-DEADLINE.                            
005570           MOVE WS-CODING-ISSUES TO WS-COUNT-EDIT.                        
005580           MOVE SPACES TO WS-ACTION-TEXT.                                 
005590           STRING "CLEAR " WS-COUNT-EDIT                                  
005600               " TERM CODING BACKLOG BEFORE NEXT CUT-OFF"                 
005610               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
005620           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
005630       750-EXIT.                                                          
005640           EXIT.                                                          
005650                                                                          
005660       760-CHECK-DQI.                                                     
005670           MOVE "760-CHECK-DQI" TO PARA-NAME.                             
005680           IF DQI-OUT-SCORE NOT < 70                                      
005690               GO TO 760-EXIT.                                            
005700           ADD +1 TO WS-RULE-FIRED-COUNT.                                 
005710           MOVE "MEDIUM" TO RECOMND-PRIORITY.                             
005720           MOVE "QUALITY" TO RECOMND-CATEGORY.                            
005730           MOVE "QA LEAD" TO RECOMND-OWNER.                               
005740           MOVE "1 WEEK" TO RECOMND-DEADLINE.                             
005750           MOVE DQI-OUT-SCORE TO WS-DQI-EDIT.                             
005760           MOVE SPACES TO WS-ACTION-TEXT.                                 
005770           STRING "DQI AT " WS-DQI-EDIT                                   
005780               "% - SCHEDULE QUALITY IMPROVEMENT REVIEW"                  
005790               DELIMITED BY SIZE INTO WS-ACTION-TEXT.                     
005800           PERFORM 780-FINISH-RECOMMENDATION THRU 780-EXIT.               
005810       760-EXIT.                                                          
005820           EXIT.                                                          
005830                                                                          
005840       780-FINISH-RECOMMENDATION.                                         
005850           MOVE "780-FINISH-RECOMMENDATION" TO PARA-NAME.                 
005860           MOVE WS-CURRENT-STUDY-ID TO RECOMND-STUDY-ID.                  
005870           MOVE ZERO TO WS-ACTION-LEN.                                    
005880           CALL "TXTLEN" USING WS-ACTION-TEXT, WS-ACTION-LEN.             
005890           IF WS-ACTION-LEN > 80                                          
005900               MOVE 80 TO WS-ACTION-LEN.                                  
005910           MOVE SPACES TO RECOMND-ACTION.                                 
005920           MOVE WS-ACTION-TEXT(1:WS-ACTION-LEN) TO RECOMND-ACTION.        
005930           WRITE RECOMND-REC.                                             
005940           IF NOT RECOMND-OK                                              
005950               MOVE "BAD WRITE ON RECOMND" TO ABEND-REASON                
005960               MOVE RECOMND-STATUS TO ACTUAL-VAL                          
005970               GO TO 1000-ABEND-RTN.                                      
005980       780-EXIT.                                                          
005990           EXIT.                                                          
006000                                                                          
006010       790-NO-FINDINGS.                                                   
006020           MOVE "790-NO-FINDINGS" TO PARA-NAME.                           
006030           MOVE WS-CURRENT-STUDY-ID TO RECOMND-STUDY-ID.                  
006040           MOVE "INFO" TO RECOMND-PRIORITY.                               
006050           MOVE "STATUS" TO RECOMND-CATEGORY.                             
006060           MOVE SPACES TO RECOMND-ACTION.                                 
006070           STRING "STUDY DATA QUALITY IS EXCELLENT - MAINTAIN"            
006080               " CURRENT PROCESSES" DELIMITED BY SIZE                     
006090               INTO RECOMND-ACTION.                                       
006100           MOVE "STUDY TEAM" TO RECOMND-OWNER.                            
006110           MOVE "N/A" TO RECOMND-DEADLINE.                                
006120           WRITE RECOMND-REC.                                             
006130           IF NOT RECOMND-OK                                              
006140               MOVE "BAD WRITE ON RECOMND" TO ABEND-REASON                
006150               MOVE RECOMND-STATUS TO ACTUAL-VAL                          
006160               GO TO 1000-ABEND-RTN.                                      
006170       790-EXIT.                                                          
006180           EXIT.                                                          
006190                                                                          
006200       800-OPEN-FILES.                                                    
006210           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
006220           OPEN INPUT EDCSUBJ, ISSUEF.                                    
006230           OPEN OUTPUT STUDSUM, RECOMND, SYSOUT.                          
006240       800-EXIT.                                                          
006250           EXIT.                                                          
006260                                                                          
006270       850-CLOSE-FILES.                                                   
006280           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
006290           CLOSE EDCSUBJ, ISSUEF, STUDSUM, RECOMND, SYSOUT.               
006300       850-EXIT.                                                          
006310           EXIT.                                                          
006320                                                                          
006330       860-TRACE-SUMS.                                                    
006340****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
006350****** QUARTERLY RECONCILIATION JOB, QM-290.                              
006360           MOVE "860-TRACE-SUMS" TO PARA-NAME.                            
006370           DISPLAY "SUM TABLE ENTRY 1 " WS-SUM-TBL(1).                    
006380           DISPLAY "STUDIES THIS RUN " WS-STUDY-COUNT.                    
006390       860-EXIT.                                                          
006400           EXIT.                                                          
006410                                                                          
006420       900-READ-EDCSUBJ.                                                  
006430           MOVE "900-READ-EDCSUBJ" TO PARA-NAME.                          
006440           READ EDCSUBJ                                                   
006450               AT END MOVE "Y" TO EDCSUBJ-EOF-SW                          
006460                   MOVE HIGH-VALUES TO WS-EDCSUBJ-KEY                     
006470                   GO TO 900-EXIT.                                        
006480           MOVE STUDY-ID IN EDC-SUBJECT-REC TO WS-EDCSUBJ-KEY.            
006490       900-EXIT.                                                          
006500           EXIT.                                                          
006510                                                                          
006520       910-READ-ISSUEF.                                                   
006530           MOVE "910-READ-ISSUEF" TO PARA-NAME.                           
006540           READ ISSUEF                                                    
006550               AT END MOVE "Y" TO ISSUEF-EOF-SW                           
006560                   MOVE HIGH-VALUES TO WS-ISSUEF-KEY                      
006570                   GO TO 910-EXIT.                                        
006580           MOVE STUDY-ID IN ISSUE-REC TO WS-ISSUEF-KEY.                   
006590       910-EXIT.                                                          
006600           EXIT.                                                          
006610                                                                          
006620       950-SAFE-PERCENT.                                                  
006630****** LOCAL COPY OF THE SHOP'S ZERO-DENOMINATOR GUARD - SEE              
006640****** DQICALC AND CLNENGIN FOR THE SAME IDIOM.  THIS PROGRAM             
006650****** NEVER CALLED ACROSS A LOAD MODULE FOR IT - QM-371.                 
006660           MOVE "950-SAFE-PERCENT" TO PARA-NAME.                          
006670           IF WS-DENOMINATOR = ZERO                                       
006680               MOVE 0.00 TO WS-PCT-RESULT                                 
006690               GO TO 950-EXIT.                                            
006700           COMPUTE WS-PCT-RESULT ROUNDED =                                
006710               (WS-NUMERATOR / WS-DENOMINATOR) * 100.                     
006720       950-EXIT.                                                          
006730           EXIT.                                                          
006740                                                                          
006750       999-CLEANUP.                                                       
006760           MOVE "999-CLEANUP" TO PARA-NAME.                               
006770           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
006780           DISPLAY "******** END JOB STUDYAGR ********".                  
006790       999-EXIT.                                                          
006800           EXIT.                                                          
006810                                                                          
006820       1000-ABEND-RTN.                                                    
006830           MOVE "1000-ABEND-RTN" TO PARA-NAME.                            
006840           DISPLAY "*** ABNORMAL END OF JOB - STUDYAGR ***".              
006850           DISPLAY ABEND-REASON.                                          
006860           WRITE SYSOUT-REC FROM ABEND-REC.                               
006870           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
006880           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
