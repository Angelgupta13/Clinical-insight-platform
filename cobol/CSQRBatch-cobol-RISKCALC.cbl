000010****************************************************************          
000020* RISKCALC - STUDY RISK SCORING ENGINE                          *         
000030* CALLED FROM STUDYAGR ONCE PER STUDY CONTROL BREAK.  GIVEN THE *         
000040* STUDY'S FIVE ISSUE COUNTS, RETURNS THE WEIGHTED RAW SCORE,    *         
000050* THE FIVE PER-FACTOR CONTRIBUTIONS, THE NORMALIZED SCORE, AND  *         
000060* THE RISK LEVEL.                                               *         
000070****************************************************************          
000080       IDENTIFICATION DIVISION.                                           
000090       PROGRAM-ID.  RISKCALC.                                             
000100       AUTHOR. R SANDERSON.                                               
000110       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000120       DATE-WRITTEN. 03/22/89.                                            
000130       DATE-COMPILED. 03/22/89.                                           
000140       SECURITY. NON-CONFIDENTIAL.                                        
000150                                                                          
000160****************************************************************          
000170* CHANGE LOG                                                   *          
000180*--------------------------------------------------------------           
000190* 032289 RSS  ORIGINAL PROGRAM - WEIGHTED RISK SCORE FOR THE   *          
000200*             MONITORING DEPT QUALITY PROJECT.                 *          
000210* 081590 RSS  ADDED PER-FACTOR CONTRIBUTION FIELDS SO PORTRPT  *          
000220*             CAN SHOW THE BREAKDOWN.  REQ# QM-121.            *          
000230* 030691 JS   NORMALIZED SCORE CAPPED AT 100 PER QA REVIEW.    *          
000240*             TICKET QM-149.                                   *          
000250* 112494 JS   RISK-LEVEL BOUNDARIES CONFIRMED EXCLUSIVE (E.G.  *          
000260*             RAW OF EXACTLY 50 STAYS LOW).  QM-201.           *          
000270* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      *          
000280*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.          *          
000290* 061701 TLH  ADDED CONTRIB-TABLE REDEFINES FOR THE WEEKLY     *          
000300*             WEIGHT-AUDIT TRACE DUMP.  QM-260.                *          
000310* 090605 DMC  CLARIFIED COMMENTS ON RAW-SCORE FORMULA AFTER    *          
000320*             AUDITOR QUESTION.  NO LOGIC CHANGE.  QM-318.     *          
000330* 081026 KMP  ADDED CONTRIB-TRACE REDEFINES AND CALL-COUNTER   *          
000340*             FOR THE QUARTERLY CONTRIBUTION-AUDIT JOB.        *          
000350*             QM-372.                                          *          
000360****************************************************************          
000370                                                                          
000380       ENVIRONMENT DIVISION.                                              
000390       CONFIGURATION SECTION.                                             
000400       SOURCE-COMPUTER. IBM-390.                                          
000410       OBJECT-COMPUTER. IBM-390.                                          
000420       SPECIAL-NAMES.                                                     
000430           C01 IS TOP-OF-FORM.                                            
000440                                                                          
000450       INPUT-OUTPUT SECTION.                                              
000460                                                                          
000470       DATA DIVISION.                                                     
000480       FILE SECTION.                                                      
000490                                                                          
000500       WORKING-STORAGE SECTION.                                           
000510                                                                          
000520****** FACTOR WEIGHTS PER THE QUALITY SOP - SAE 5.0, LAB 3.0,             
000530****** CODING 2.0, MISSING PAGES 1.5, OVERDUE VISITS 1.0.                 
000540 01  RISK-WEIGHT-TABLE.                                                   
000550     05  WT-SAE                  PIC 9V9 VALUE 5.0.                       
000560     05  WT-LAB                  PIC 9V9 VALUE 3.0.                       
000570     05  WT-CODING               PIC 9V9 VALUE 2.0.                       
000580     05  WT-MISSING-PAGES        PIC 9V9 VALUE 1.5.                       
000590     05  WT-OVERDUE-VISITS       PIC 9V9 VALUE 1.0.                       
000600                                                                          
000610****** WEEKLY WEIGHT-AUDIT TRACE READS THE WEIGHTS AS A TABLE             
000620****** INSTEAD OF FIVE NAMED FIELDS - SEE 850-TRACE-WEIGHTS.              
000630 01  RISK-WEIGHT-TABLE-R REDEFINES RISK-WEIGHT-TABLE.                     
000640     05  WT-OCCURS-TBL OCCURS 5 TIMES PIC 9V9.                            
000650                                                                          
000660 01  RISK-WORK-AREAS.                                                     
000670     05  WS-RAW-SCORE            PIC S9(7)V99 COMP-3.                     
000680     05  WS-NORM-SCORE           PIC S9(3)V99 COMP-3.                     
000690                                                                          
000700 77  WS-CALL-COUNT              PIC 9(05) COMP VALUE ZERO.                
000710                                                                          
000720****** THE FIVE CONTRIBUTION FIELDS COPIED HERE SO THE                    
000730****** QUARTERLY CONTRIBUTION-AUDIT TRACE CAN DUMP THEM AS                
000740****** ONE TABLE INSTEAD OF FIVE NAMED FIELDS - SEE                       
000750****** 860-TRACE-CONTRIB.                                                 
000760 01  RISK-CONTRIB-TRACE.                                                  
000770     05  WS-CONTRIB-SAE          PIC 9(07)V99.                            
000780     05  WS-CONTRIB-LAB          PIC 9(07)V99.                            
000790     05  WS-CONTRIB-CODING       PIC 9(07)V99.                            
000800     05  WS-CONTRIB-MP           PIC 9(07)V99.                            
000810     05  WS-CONTRIB-OV           PIC 9(07)V99.                            
000820 01  RISK-CONTRIB-TRACE-R REDEFINES RISK-CONTRIB-TRACE.                   
000830     05  WS-CONTRIB-TBL OCCURS 5 TIMES PIC 9(07)V99.                      
000840                                                                          
000850****** TRACE LINE FOR THE SYSOUT WEIGHT-AUDIT DUMP - THE                  
000860****** NUMERIC VALUE IS COMPUTED INTO THE EDITED FIELD BELOW.             
000870 01  RISK-TRACE-LINE.                                                     
000880     05  TRACE-LABEL             PIC X(20) VALUE SPACES.                  
000890     05  TRACE-VALUE-E           PIC Z9.9.                                
000900 01  RISK-TRACE-LINE-R REDEFINES RISK-TRACE-LINE.                         
000910     05  FILLER                  PIC X(20).                               
000920     05  TRACE-VALUE-N           PIC 9(01)V9.                             
000930                                                                          
000940       COPY ABENDREC.                                                     
000950                                                                          
000960       LINKAGE SECTION.                                                   
000970 01  RISK-CALC-PARMS.                                                     
000980     05  RISK-IN-SAE-ISSUES      PIC 9(05).                               
000990     05  RISK-IN-LAB-ISSUES      PIC 9(05).                               
001000     05  RISK-IN-CODING-ISSUES   PIC 9(05).                               
001010     05  RISK-IN-MISSING-PAGES   PIC 9(05).                               
001020     05  RISK-IN-OVERDUE-VISITS  PIC 9(05).                               
001030     05  RISK-OUT-RAW-SCORE      PIC 9(07)V99.                            
001040     05  RISK-OUT-NORM-SCORE     PIC 9(03)V99.                            
001050     05  RISK-OUT-LEVEL          PIC X(08).                               
001060     05  RISK-OUT-SAE-CONTRIB    PIC 9(07)V99.                            
001070     05  RISK-OUT-LAB-CONTRIB    PIC 9(07)V99.                            
001080     05  RISK-OUT-CODING-CONTRIB PIC 9(07)V99.                            
001090     05  RISK-OUT-MP-CONTRIB     PIC 9(07)V99.                            
001100     05  RISK-OUT-OV-CONTRIB     PIC 9(07)V99.                            
001110     05  FILLER                  PIC X(05).                               
001120                                                                          
001130 01  RETURN-CD                   PIC 9(04) COMP.                          
001140                                                                          
001150       PROCEDURE DIVISION USING RISK-CALC-PARMS, RETURN-CD.               
001160       000-MAINLINE.                                                      
001170           MOVE "000-MAINLINE" TO PARA-NAME.                              
001180           ADD +1 TO WS-CALL-COUNT.                                       
001190           PERFORM 100-CALC-CONTRIBUTIONS THRU 100-EXIT.                  
001200           PERFORM 200-NORMALIZE-AND-LEVEL THRU 200-EXIT.                 
001210           MOVE ZERO TO RETURN-CD.                                        
001220           GOBACK.                                                        
001230                                                                          
001240       100-CALC-CONTRIBUTIONS.                                            
001250           MOVE "100-CALC-CONTRIBUTIONS" TO PARA-NAME.                    
001260           COMPUTE RISK-OUT-SAE-CONTRIB ROUNDED =                         
001270               RISK-IN-SAE-ISSUES * WT-SAE.                               
001280           COMPUTE RISK-OUT-LAB-CONTRIB ROUNDED =                         
001290               RISK-IN-LAB-ISSUES * WT-LAB.                               
001300           COMPUTE RISK-OUT-CODING-CONTRIB ROUNDED =                      
001310               RISK-IN-CODING-ISSUES * WT-CODING.                         
001320           COMPUTE RISK-OUT-MP-CONTRIB ROUNDED =                          
001330               RISK-IN-MISSING-PAGES * WT-MISSING-PAGES.                  
001340           COMPUTE RISK-OUT-OV-CONTRIB ROUNDED =                          
001350               RISK-IN-OVERDUE-VISITS * WT-OVERDUE-VISITS.                
001360           COMPUTE WS-RAW-SCORE ROUNDED =                                 
001370               RISK-OUT-SAE-CONTRIB + RISK-OUT-LAB-CONTRIB +              
001380               RISK-OUT-CODING-CONTRIB + RISK-OUT-MP-CONTRIB +            
001390               RISK-OUT-OV-CONTRIB.                                       
001400           MOVE WS-RAW-SCORE TO RISK-OUT-RAW-SCORE.                       
001410       100-EXIT.                                                          
001420           EXIT.                                                          
001430                                                                          
001440       200-NORMALIZE-AND-LEVEL.                                           
001450           MOVE "200-NORMALIZE-AND-LEVEL" TO PARA-NAME.                   
001460           COMPUTE WS-NORM-SCORE ROUNDED = WS-RAW-SCORE / 5.              
001470           IF WS-NORM-SCORE > 100                                         
001480               MOVE 100.00 TO WS-NORM-SCORE.                              
001490           MOVE WS-NORM-SCORE TO RISK-OUT-NORM-SCORE.                     
001500                                                                          
001510           IF WS-RAW-SCORE > 300                                          
001520               MOVE "CRITICAL" TO RISK-OUT-LEVEL                          
001530           ELSE IF WS-RAW-SCORE > 150                                     
001540               MOVE "HIGH" TO RISK-OUT-LEVEL                              
001550           ELSE IF WS-RAW-SCORE > 50                                      
001560               MOVE "MEDIUM" TO RISK-OUT-LEVEL                            
001570           ELSE                                                           
001580               MOVE "LOW" TO RISK-OUT-LEVEL.                              
001590       200-EXIT.                                                          
001600           EXIT.                                                          
001610                                                                          
001620       850-TRACE-WEIGHTS.                                                 
001630****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
001640****** QUARTERLY WEIGHT-AUDIT JOB, QM-260.                                
001650           MOVE "850-TRACE-WEIGHTS" TO PARA-NAME.                         
001660           MOVE WT-OCCURS-TBL(1) TO TRACE-VALUE-N.                        
001670           MOVE "SAE WEIGHT" TO TRACE-LABEL.                              
001680           DISPLAY RISK-TRACE-LINE.                                       
001690       850-EXIT.                                                          
001700           EXIT.                                                          
001710                                                                          
001720       860-TRACE-CONTRIB.                                                 
001730****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
001740****** QUARTERLY CONTRIBUTION-AUDIT JOB, QM-372.                          
001750           MOVE "860-TRACE-CONTRIB" TO PARA-NAME.                         
001760           MOVE RISK-OUT-SAE-CONTRIB TO WS-CONTRIB-SAE.                   
001770           MOVE RISK-OUT-LAB-CONTRIB TO WS-CONTRIB-LAB.                   
001780           MOVE RISK-OUT-CODING-CONTRIB TO WS-CONTRIB-CODING.             
001790           MOVE RISK-OUT-MP-CONTRIB TO WS-CONTRIB-MP.                     
001800           MOVE RISK-OUT-OV-CONTRIB TO WS-CONTRIB-OV.                     
001810           DISPLAY "CONTRIB TABLE ENTRY 1 " WS-CONTRIB-TBL(1).            
001820           DISPLAY "CALLS THIS RUN " WS-CALL-COUNT.                       
001830       860-EXIT.                                                          
001840           EXIT.                                                          
001850                                                                          
001860       1000-ABEND-RTN.                                                    
001870           DISPLAY "*** ABNORMAL END - RISKCALC ***" UPON CONSOLE.        
001880           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
