000010****************************************************************          
000020* CLNENGIN - CLEAN/DIRTY PATIENT CENSUS ENGINE                  *         
000030* CALLED FROM STUDYAGR ONCE PER STUDY CONTROL BREAK, PASSED THE *         
000040* HELD SUBJECT TABLE AND THE MISSING-PAGE SUBJECT-ID TABLE BY   *         
000050* REFERENCE.  A SUBJECT IS DIRTY IF OPEN-QUERIES > 0 OR ITS ID  *         
000060* APPEARS ON A MISSING-PAGE ISSUE; OTHERWISE CLEAN.             *         
000070****************************************************************          
000080       IDENTIFICATION DIVISION.                                           
000090       PROGRAM-ID.  CLNENGIN.                                             
000100       AUTHOR. R SANDERSON.                                               
000110       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000120       DATE-WRITTEN. 04/03/89.                                            
000130       DATE-COMPILED. 04/03/89.                                           
000140       SECURITY. NON-CONFIDENTIAL.                                        
000150                                                                          
000160****************************************************************          
000170* CHANGE LOG                                                   *          
000180*--------------------------------------------------------------           
000190* 040389 RSS  ORIGINAL PROGRAM - CLEAN/DIRTY CLASSIFIER FOR    *          
000200*             THE MONITORING DEPT QUALITY PROJECT.             *          
000210* 091290 RSS  BLANK SUBJECT-ID ROWS NOW SKIPPED ENTIRELY, NOT  *          
000220*             COUNTED DIRTY.  TICKET QM-132.                   *          
000230* 040591 JS   ADDED FIRST-10-SAMPLE-ID CAPTURE PER CLEAN AND   *          
000240*             DIRTY CLASS FOR THE SITE REPORT.  QM-151.        *          
000250* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      *          
000260*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.          *          
000270* 051999 TLH  SEARCH OF MISSING-PAGE TABLE NOW VARYING ON A    *          
000280*             SAVED INDEX - WAS RESETTING TO 1 PER SUBJECT     *          
000290*             NEEDLESSLY.  PERFORMANCE FIX.  QM-246.           *          
000300* 102202 DMC  ADDED SAMPLE-ID-COUNT REDEFINES FOR THE TRACE    *          
000310*             DUMP.  QM-288.                                   *          
000320* 081026 KMP  ADDED CENSUS-TRACE REDEFINES AND CALL-COUNTER    *          
000330*             FOR THE QUARTERLY SAMPLE-AUDIT JOB.  QM-372.     *          
000340****************************************************************          
000350                                                                          
000360       ENVIRONMENT DIVISION.                                              
000370       CONFIGURATION SECTION.                                             
000380       SOURCE-COMPUTER. IBM-390.                                          
000390       OBJECT-COMPUTER. IBM-390.                                          
000400       SPECIAL-NAMES.                                                     
000410           C01 IS TOP-OF-FORM.                                            
000420                                                                          
000430       INPUT-OUTPUT SECTION.                                              
000440                                                                          
000450       DATA DIVISION.                                                     
000460       FILE SECTION.                                                      
000470                                                                          
000480       WORKING-STORAGE SECTION.                                           
000490                                                                          
000500 01  CLN-WORK-AREAS.                                                      
000510     05  WS-SUBJ-SUB             PIC 9(05) COMP.                          
000520     05  WS-NUMERATOR            PIC S9(7) COMP-3.                        
000530     05  WS-DENOMINATOR          PIC S9(7) COMP-3.                        
000540     05  WS-PCT-RESULT           PIC S9(3)V99 COMP-3.                     
000550     05  WS-CLEAN-SAMPLE-SUB     PIC 9(02) COMP.                          
000560     05  WS-DIRTY-SAMPLE-SUB     PIC 9(02) COMP.                          
000570                                                                          
000580 77  WS-CALL-COUNT              PIC 9(05) COMP VALUE ZERO.                
000590                                                                          
000600****** THE THREE CENSUS COUNTS COPIED HERE SO THE QUARTERLY               
000610****** SAMPLE-AUDIT TRACE CAN DUMP THEM AS ONE TABLE INSTEAD OF           
000620****** THREE NAMED FIELDS - SEE 860-TRACE-CENSUS.                         
000630 01  CLN-CENSUS-TRACE.                                                    
000640     05  WS-CENSUS-TOTAL         PIC 9(05).                               
000650     05  WS-CENSUS-CLEAN         PIC 9(05).                               
000660     05  WS-CENSUS-DIRTY         PIC 9(05).                               
000670 01  CLN-CENSUS-TRACE-R REDEFINES CLN-CENSUS-TRACE.                       
000680     05  WS-CENSUS-TBL OCCURS 3 TIMES PIC 9(05).                          
000690                                                                          
000700****** CLEAN-DIRTY SAMPLE TABLES - FIRST 10 IDS CAPTURED PER              
000710****** CLASS, IN INPUT ORDER, FOR THE SITE-LEVEL EXTRACT.                 
000720 01  CLN-SAMPLE-TABLES.                                                   
000730     05  CLEAN-SAMPLE-TBL OCCURS 10 TIMES PIC X(12).                      
000740     05  DIRTY-SAMPLE-TBL OCCURS 10 TIMES PIC X(12).                      
000750                                                                          
000760****** THE TWO 10-ENTRY SAMPLE TABLES SEEN AS ONE 20-ENTRY                
000770****** TABLE FOR THE BULK-CLEAR AT 000-MAINLINE.                          
000780 01  CLN-SAMPLE-TABLES-R REDEFINES CLN-SAMPLE-TABLES.                     
000790     05  SAMPLE-ALL-TBL OCCURS 20 TIMES PIC X(12).                        
000800                                                                          
000810****** TRACE LINE FOR THE SYSOUT SAMPLE-COUNT DUMP - THE                  
000820****** NUMERIC VALUE IS COMPUTED INTO THE EDITED FIELD BELOW.             
000830 01  CLN-TRACE-LINE.                                                      
000840     05  TRACE-LABEL             PIC X(20) VALUE SPACES.                  
000850     05  TRACE-VALUE-E           PIC Z9.                                  
000860 01  CLN-TRACE-LINE-R REDEFINES CLN-TRACE-LINE.                           
000870     05  FILLER                  PIC X(20).                               
000880     05  TRACE-VALUE-N           PIC 9(02).                               
000890                                                                          
000900       COPY ABENDREC.                                                     
000910                                                                          
000920       LINKAGE SECTION.                                                   
000930       COPY SUBJTBL.                                                      
000940                                                                          
000950 01  CLN-CALC-PARMS.                                                      
000960     05  CLN-OUT-CLEAN-TOTAL     PIC 9(05).                               
000970     05  CLN-OUT-CLEAN-COUNT     PIC 9(05).                               
000980     05  CLN-OUT-DIRTY-COUNT     PIC 9(05).                               
000990     05  CLN-OUT-CLEAN-PCT       PIC 9(03)V99.                            
001000     05  FILLER                  PIC X(05).                               
001010                                                                          
001020 01  RETURN-CD                   PIC 9(04) COMP.                          
001030                                                                          
001040       PROCEDURE DIVISION USING SUBJ-TABLE-AREA,                          
001050           MISSING-PAGE-TABLE-AREA, CLN-CALC-PARMS, RETURN-CD.            
001060       000-MAINLINE.                                                      
001070           MOVE "000-MAINLINE" TO PARA-NAME.                              
001080           ADD +1 TO WS-CALL-COUNT.                                       
001090           MOVE SPACES TO CLN-SAMPLE-TABLES.                              
001100           MOVE ZERO TO CLN-OUT-CLEAN-TOTAL CLN-OUT-CLEAN-COUNT           
001110               CLN-OUT-DIRTY-COUNT WS-CLEAN-SAMPLE-SUB                    
001120               WS-DIRTY-SAMPLE-SUB.                                       
001130           PERFORM 100-CLASSIFY-SUBJECTS THRU 100-EXIT                    
001140               VARYING SUBJ-IDX FROM 1 BY 1                               
001150               UNTIL SUBJ-IDX > SUBJ-TBL-COUNT.                           
001160           PERFORM 200-SAMPLE-IDS THRU 200-EXIT.                          
001170           MOVE ZERO TO RETURN-CD.                                        
001180           GOBACK.                                                        
001190                                                                          
001200       100-CLASSIFY-SUBJECTS.                                             
001210           MOVE "100-CLASSIFY-SUBJECTS" TO PARA-NAME.                     
001220           IF SUBJ-TBL-ID(SUBJ-IDX) = SPACES                              
001230               GO TO 100-EXIT.                                            
001240           ADD +1 TO CLN-OUT-CLEAN-TOTAL.                                 
001250                                                                          
001260           IF SUBJ-TBL-OPEN-QRY(SUBJ-IDX) > ZERO                          
001270               ADD +1 TO CLN-OUT-DIRTY-COUNT                              
001280               GO TO 100-EXIT.                                            
001290                                                                          
001300           SET MP-IDX TO 1.                                               
001310           SEARCH MP-TBL                                                  
001320               AT END                                                     
001330                   ADD +1 TO CLN-OUT-CLEAN-COUNT                          
001340               WHEN MP-TBL-SUBJ-ID(MP-IDX) =                              
001350                       SUBJ-TBL-ID(SUBJ-IDX)                              
001360                   ADD +1 TO CLN-OUT-DIRTY-COUNT                          
001370           END-SEARCH.                                                    
001380       100-EXIT.                                                          
001390           EXIT.                                                          
001400                                                                          
001410       200-SAMPLE-IDS.                                                    
001420           MOVE "200-SAMPLE-IDS" TO PARA-NAME.                            
001430           PERFORM 250-SAMPLE-ONE-ID THRU 250-EXIT                        
001440               VARYING SUBJ-IDX FROM 1 BY 1                               
001450               UNTIL SUBJ-IDX > SUBJ-TBL-COUNT.                           
001460                                                                          
001470           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
001480           MOVE WS-PCT-RESULT TO CLN-OUT-CLEAN-PCT.                       
001490       200-EXIT.                                                          
001500           EXIT.                                                          
001510                                                                          
001520       250-SAMPLE-ONE-ID.                                                 
001530           MOVE "250-SAMPLE-ONE-ID" TO PARA-NAME.                         
001540           IF SUBJ-TBL-ID(SUBJ-IDX) = SPACES                              
001550               GO TO 250-EXIT.                                            
001560                                                                          
001570           IF SUBJ-TBL-OPEN-QRY(SUBJ-IDX) = ZERO                          
001580               IF WS-CLEAN-SAMPLE-SUB < 10                                
001590                   ADD +1 TO WS-CLEAN-SAMPLE-SUB                          
001600                   MOVE SUBJ-TBL-ID(SUBJ-IDX) TO                          
001610                       CLEAN-SAMPLE-TBL(WS-CLEAN-SAMPLE-SUB)              
001620               END-IF                                                     
001630           ELSE                                                           
001640               IF WS-DIRTY-SAMPLE-SUB < 10                                
001650                   ADD +1 TO WS-DIRTY-SAMPLE-SUB                          
001660                   MOVE SUBJ-TBL-ID(SUBJ-IDX) TO                          
001670                       DIRTY-SAMPLE-TBL(WS-DIRTY-SAMPLE-SUB)              
001680               END-IF.                                                    
001690       250-EXIT.                                                          
001700           EXIT.                                                          
001710                                                                          
001720       850-TRACE-SAMPLE-COUNT.                                            
001730****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
001740****** QUARTERLY SAMPLE-AUDIT JOB, QM-288.                                
001750           MOVE "850-TRACE-SAMPLE-COUNT" TO PARA-NAME.                    
001760           MOVE WS-CLEAN-SAMPLE-SUB TO TRACE-VALUE-N.                     
001770           MOVE "CLEAN SAMPLE CNT" TO TRACE-LABEL.                        
001780           DISPLAY CLN-TRACE-LINE.                                        
001790       850-EXIT.                                                          
001800           EXIT.                                                          
001810                                                                          
001820       860-TRACE-CENSUS.                                                  
001830****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
001840****** QUARTERLY SAMPLE-AUDIT JOB, QM-372.                                
001850           MOVE "860-TRACE-CENSUS" TO PARA-NAME.                          
001860           MOVE CLN-OUT-CLEAN-TOTAL TO WS-CENSUS-TOTAL.                   
001870           MOVE CLN-OUT-CLEAN-COUNT TO WS-CENSUS-CLEAN.                   
001880           MOVE CLN-OUT-DIRTY-COUNT TO WS-CENSUS-DIRTY.                   
001890           DISPLAY "CENSUS TABLE ENTRY 1 " WS-CENSUS-TBL(1).              
001900           DISPLAY "CALLS THIS RUN " WS-CALL-COUNT.                       
001910       860-EXIT.                                                          
001920           EXIT.                                                          
001930                                                                          
001940       950-SAFE-PERCENT.                                                  
001950           MOVE "950-SAFE-PERCENT" TO PARA-NAME.                          
001960           MOVE CLN-OUT-CLEAN-COUNT TO WS-NUMERATOR.                      
001970           COMPUTE WS-DENOMINATOR = CLN-OUT-CLEAN-COUNT +                 
001980               CLN-OUT-DIRTY-COUNT.                                       
001990           IF WS-DENOMINATOR = ZERO                                       
002000               MOVE 0.00 TO WS-PCT-RESULT                                 
002010               GO TO 950-EXIT.                                            
002020           COMPUTE WS-PCT-RESULT ROUNDED =                                
002030               (WS-NUMERATOR / WS-DENOMINATOR) * 100.                     
002040       950-EXIT.                                                          
002050           EXIT.                                                          
002060                                                                          
002070       1000-ABEND-RTN.                                                    
002080           DISPLAY "*** ABNORMAL END - CLNENGIN ***" UPON CONSOLE.        
002090           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
