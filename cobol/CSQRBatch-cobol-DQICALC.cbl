000010****************************************************************          
000020* DQICALC - DATA QUALITY INDEX ENGINE                           *         
000030* CALLED FROM STUDYAGR ONCE PER STUDY CONTROL BREAK.  GIVEN THE *         
000040* STUDY'S SUBJECT AND ISSUE TOTALS, RETURNS THE FIVE WEIGHTED   *         
000050* COMPONENT SCORES, THE BLENDED DQI SCORE, AND THE DQI LEVEL.   *         
000060****************************************************************          
000070       IDENTIFICATION DIVISION.                                           
000080       PROGRAM-ID.  DQICALC.                                              
000090       AUTHOR. R SANDERSON.                                               
000100       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000110       DATE-WRITTEN. 03/14/89.                                            
000120       DATE-COMPILED. 03/14/89.                                           
000130       SECURITY. NON-CONFIDENTIAL.                                        
000140                                                                          
000150****************************************************************          
000160* CHANGE LOG                                                   *          
000170*--------------------------------------------------------------           
000180* 031489 RSS  ORIGINAL PROGRAM - FIVE-COMPONENT DQI CALC FOR   *          
000190*             THE MONITORING DEPT QUALITY PROJECT.             *          
000200* 071190 RSS  ADDED SIGNATURE COMPONENT PER MONITORING REQUEST *          
000210*             REQ# QM-114.                                     *          
000220* 052392 JS   CORRECTED QUERY-RESOLUTION DENOMINATOR - WAS     *          
000230*             OMITTING ANSWERED-QUERIES.  TICKET QM-188.       *          
000240* 101595 JS   CODING COMPONENT NOW USES ESTIMATED TERM TOTAL   *          
000250*             PER ANALYTICS GROUP, NOT A FIXED DIVISOR.        *          
000260* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      *          
000270*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.          *          
000280* 081799 TLH  ADDED WEIGHT-TABLE REDEFINES FOR THE WEEKLY      *          
000290*             WEIGHT-AUDIT TRACE DUMP.  QM-241.                *          
000300* 042003 DMC  DQI-LEVEL BANDS RE-VERIFIED AGAINST QUALITY SOP  *          
000310*             REV 4.  NO CHANGE TO BOUNDARIES.  QM-305.        *          
000320* 091607 DMC  CLEANUP OF UNREACHABLE SPACING IN 600 PARA.      *          
000330*             QM-362.                                          *          
000340* 081026 KMP  REMOVED THE ZERO-SUBJECT SHORT-CIRCUIT FROM THE  *          
000350*             CODING COMPONENT - PER QUALITY SOP REV 4 IT IS   *          
000360*             THE ONE COMPONENT DRIVEN OFF THE STUDY-LEVEL     *          
000370*             CODING-ISSUES COUNT ALONE, NOT SUBJECT TOTALS.   *          
000380*             QM-371.                                          *          
000390* 081026 KMP  ADDED SCORE-TRACE REDEFINES AND CALL-COUNTER FOR *          
000400*             THE QUARTERLY SCORE-AUDIT JOB.  QM-372.          *          
000410****************************************************************          
000420                                                                          
000430       ENVIRONMENT DIVISION.                                              
000440       CONFIGURATION SECTION.                                             
000450       SOURCE-COMPUTER. IBM-390.                                          
000460       OBJECT-COMPUTER. IBM-390.                                          
000470       SPECIAL-NAMES.                                                     
000480           C01 IS TOP-OF-FORM.                                            
000490                                                                          
000500       INPUT-OUTPUT SECTION.                                              
000510                                                                          
000520       DATA DIVISION.                                                     
000530       FILE SECTION.                                                      
000540                                                                          
000550       WORKING-STORAGE SECTION.                                           
000560                                                                          
000570****** COMPONENT WEIGHTS - MUST SUM TO 1.000 PER QUALITY SOP.             
000580 01  DQI-WEIGHT-TABLE.                                                    
000590     05  WT-VISIT                PIC 9V999 VALUE 0.300.                   
000600     05  WT-QUERY                PIC 9V999 VALUE 0.250.                   
000610     05  WT-SDV                  PIC 9V999 VALUE 0.200.                   
000620     05  WT-CODING               PIC 9V999 VALUE 0.150.                   
000630     05  WT-SIGNATURE            PIC 9V999 VALUE 0.100.                   
000640                                                                          
000650****** WEEKLY WEIGHT-AUDIT TRACE READS THE WEIGHTS AS A TABLE             
000660****** INSTEAD OF FIVE NAMED FIELDS - SEE 850-TRACE-WEIGHTS.              
000670 01  DQI-WEIGHT-TABLE-R REDEFINES DQI-WEIGHT-TABLE.                       
000680     05  WT-OCCURS-TBL OCCURS 5 TIMES PIC 9V999.                          
000690                                                                          
000700 01  DQI-WORK-AREAS.                                                      
000710     05  WS-NUMERATOR            PIC S9(7) COMP-3.                        
000720     05  WS-DENOMINATOR          PIC S9(7) COMP-3.                        
000730     05  WS-PCT-RESULT           PIC S9(3)V99 COMP-3.                     
000740     05  WS-EST-TOTAL-TERMS      PIC 9(7) COMP.                           
000750     05  WS-WEIGHTED-SUM         PIC S9(3)V9(4) COMP-3.                   
000760     05  WS-SUBJ-COUNT           PIC 9(5) COMP.                           
000770                                                                          
000780 77  WS-CALL-COUNT              PIC 9(05) COMP VALUE ZERO.                
000790                                                                          
000800****** THE FIVE COMPONENT SCORES COPIED HERE SO THE QUARTERLY             
000810****** SCORE-AUDIT TRACE CAN DUMP THEM AS ONE TABLE INSTEAD OF            
000820****** FIVE NAMED FIELDS - SEE 860-TRACE-SCORES.                          
000830 01  DQI-SCORE-TRACE.                                                     
000840     05  WS-SCORE-VISIT          PIC 9(03)V99.                            
000850     05  WS-SCORE-QUERY          PIC 9(03)V99.                            
000860     05  WS-SCORE-SDV            PIC 9(03)V99.                            
000870     05  WS-SCORE-CODING         PIC 9(03)V99.                            
000880     05  WS-SCORE-SIGNATURE      PIC 9(03)V99.                            
000890 01  DQI-SCORE-TRACE-R REDEFINES DQI-SCORE-TRACE.                         
000900     05  WS-SCORE-TBL OCCURS 5 TIMES PIC 9(03)V99.                        
000910                                                                          
000920****** TRACE LINE FOR THE SYSOUT WEIGHT-AUDIT DUMP - THE                  
000930****** NUMERIC VALUE IS COMPUTED INTO THE EDITED FIELD BELOW.             
000940 01  DQI-TRACE-LINE.                                                      
000950     05  TRACE-LABEL             PIC X(20) VALUE SPACES.                  
000960     05  TRACE-VALUE-E           PIC ZZ9.999.                             
000970 01  DQI-TRACE-LINE-R REDEFINES DQI-TRACE-LINE.                           
000980     05  FILLER                  PIC X(20).                               
000990     05  TRACE-VALUE-N           PIC 9(3)V999.                            
001000                                                                          
001010       COPY ABENDREC.                                                     
001020                                                                          
001030       LINKAGE SECTION.                                                   
001040 01  DQI-CALC-PARMS.                                                      
001050     05  DQI-IN-TOTAL-SUBJECTS   PIC 9(05).                               
001060     05  DQI-IN-OVERDUE-VISITS   PIC 9(05).                               
001070     05  DQI-IN-SUM-OPEN-QRY     PIC 9(07).                               
001080     05  DQI-IN-SUM-ANSWER-QRY   PIC 9(07).                               
001090     05  DQI-IN-SUM-CLOSED-QRY   PIC 9(07).                               
001100     05  DQI-IN-SUM-SDV-DONE     PIC 9(07).                               
001110     05  DQI-IN-SUM-TOTAL-PAGES  PIC 9(07).                               
001120     05  DQI-IN-SUM-SIGNED-FRM   PIC 9(07).                               
001130     05  DQI-IN-SUM-TOTAL-FRM    PIC 9(07).                               
001140     05  DQI-IN-CODING-ISSUES    PIC 9(05).                               
001150     05  DQI-OUT-VISIT-SCORE     PIC 9(03)V99.                            
001160     05  DQI-OUT-QUERY-SCORE     PIC 9(03)V99.                            
001170     05  DQI-OUT-SDV-SCORE       PIC 9(03)V99.                            
001180     05  DQI-OUT-CODING-SCORE    PIC 9(03)V99.                            
001190     05  DQI-OUT-SIGNATURE-SCORE PIC 9(03)V99.                            
001200     05  DQI-OUT-SCORE           PIC 9(03)V99.                            
001210     05  DQI-OUT-LEVEL           PIC X(10).                               
001220     05  FILLER                  PIC X(05).                               
001230                                                                          
001240 01  RETURN-CD                   PIC 9(04) COMP.                          
001250                                                                          
001260       PROCEDURE DIVISION USING DQI-CALC-PARMS, RETURN-CD.                
001270       000-MAINLINE.                                                      
001280           MOVE "000-MAINLINE" TO PARA-NAME.                              
001290           ADD +1 TO WS-CALL-COUNT.                                       
001300           MOVE DQI-IN-TOTAL-SUBJECTS TO WS-SUBJ-COUNT.                   
001310           PERFORM 100-VISIT-COMPONENT THRU 100-EXIT.                     
001320           PERFORM 200-QUERY-COMPONENT THRU 200-EXIT.                     
001330           PERFORM 300-SDV-COMPONENT THRU 300-EXIT.                       
001340           PERFORM 400-CODING-COMPONENT THRU 400-EXIT.                    
001350           PERFORM 500-SIGNATURE-COMPONENT THRU 500-EXIT.                 
001360           PERFORM 600-WEIGHT-AND-LEVEL THRU 600-EXIT.                    
001370           MOVE ZERO TO RETURN-CD.                                        
001380           GOBACK.                                                        
001390                                                                          
001400       100-VISIT-COMPONENT.                                               
001410           MOVE "100-VISIT-COMPONENT" TO PARA-NAME.                       
001420           IF WS-SUBJ-COUNT = ZERO                                        
001430               MOVE ZERO TO DQI-OUT-VISIT-SCORE                           
001440               GO TO 100-EXIT.                                            
001450           IF DQI-IN-OVERDUE-VISITS > DQI-IN-TOTAL-SUBJECTS               
001460               MOVE ZERO TO WS-NUMERATOR                                  
001470           ELSE                                                           
001480               SUBTRACT DQI-IN-OVERDUE-VISITS FROM                        
001490                   DQI-IN-TOTAL-SUBJECTS GIVING WS-NUMERATOR.             
001500           MOVE DQI-IN-TOTAL-SUBJECTS TO WS-DENOMINATOR.                  
001510           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
001520           MOVE WS-PCT-RESULT TO DQI-OUT-VISIT-SCORE.                     
001530       100-EXIT.                                                          
001540           EXIT.                                                          
001550                                                                          
001560       200-QUERY-COMPONENT.                                               
001570           MOVE "200-QUERY-COMPONENT" TO PARA-NAME.                       
001580           IF WS-SUBJ-COUNT = ZERO                                        
001590               MOVE ZERO TO DQI-OUT-QUERY-SCORE                           
001600               GO TO 200-EXIT.                                            
001610           MOVE DQI-IN-SUM-CLOSED-QRY TO WS-NUMERATOR.                    
001620           COMPUTE WS-DENOMINATOR = DQI-IN-SUM-OPEN-QRY +                 
001630               DQI-IN-SUM-ANSWER-QRY + DQI-IN-SUM-CLOSED-QRY.             
001640           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
001650           MOVE WS-PCT-RESULT TO DQI-OUT-QUERY-SCORE.                     
001660       200-EXIT.                                                          
001670           EXIT.                                                          
001680                                                                          
001690       300-SDV-COMPONENT.                                                 
001700           MOVE "300-SDV-COMPONENT" TO PARA-NAME.                         
001710           IF WS-SUBJ-COUNT = ZERO                                        
001720               MOVE ZERO TO DQI-OUT-SDV-SCORE                             
001730               GO TO 300-EXIT.                                            
001740           MOVE DQI-IN-SUM-SDV-DONE TO WS-NUMERATOR.                      
001750           MOVE DQI-IN-SUM-TOTAL-PAGES TO WS-DENOMINATOR.                 
001760           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
001770           MOVE WS-PCT-RESULT TO DQI-OUT-SDV-SCORE.                       
001780       300-EXIT.                                                          
001790           EXIT.                                                          
001800                                                                          
001810       400-CODING-COMPONENT.                                              
001820****** NOT GUARDED ON WS-SUBJ-COUNT LIKE THE OTHER FOUR -                 
001830****** THIS COMPONENT IS DRIVEN OFF THE STUDY-LEVEL CODING-               
001840****** ISSUES COUNT ALONE, NOT A SUBJECT-LEVEL SUM.  QM-371.              
001850           MOVE "400-CODING-COMPONENT" TO PARA-NAME.                      
001860           COMPUTE WS-EST-TOTAL-TERMS = DQI-IN-CODING-ISSUES * 2.         
001870           IF WS-EST-TOTAL-TERMS < 100                                    
001880               MOVE 100 TO WS-EST-TOTAL-TERMS.                            
001890           SUBTRACT DQI-IN-CODING-ISSUES FROM WS-EST-TOTAL-TERMS          
001900               GIVING WS-NUMERATOR.                                       
001910           MOVE WS-EST-TOTAL-TERMS TO WS-DENOMINATOR.                     
001920           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
001930           MOVE WS-PCT-RESULT TO DQI-OUT-CODING-SCORE.                    
001940       400-EXIT.                                                          
001950           EXIT.                                                          
001960                                                                          
001970       500-SIGNATURE-COMPONENT.                                           
001980           MOVE "500-SIGNATURE-COMPONENT" TO PARA-NAME.                   
001990           IF WS-SUBJ-COUNT = ZERO                                        
002000               MOVE ZERO TO DQI-OUT-SIGNATURE-SCORE                       
002010               GO TO 500-EXIT.                                            
002020           IF DQI-IN-SUM-TOTAL-FRM = ZERO                                 
002030               MOVE 75.00 TO DQI-OUT-SIGNATURE-SCORE                      
002040               GO TO 500-EXIT.                                            
002050           MOVE DQI-IN-SUM-SIGNED-FRM TO WS-NUMERATOR.                    
002060           MOVE DQI-IN-SUM-TOTAL-FRM TO WS-DENOMINATOR.                   
002070           PERFORM 950-SAFE-PERCENT THRU 950-EXIT.                        
002080           MOVE WS-PCT-RESULT TO DQI-OUT-SIGNATURE-SCORE.                 
002090       500-EXIT.                                                          
002100           EXIT.                                                          
002110                                                                          
002120       600-WEIGHT-AND-LEVEL.                                              
002130           MOVE "600-WEIGHT-AND-LEVEL" TO PARA-NAME.                      
002140           COMPUTE WS-WEIGHTED-SUM ROUNDED =                              
002150               (DQI-OUT-VISIT-SCORE * WT-VISIT) +                         
002160               (DQI-OUT-QUERY-SCORE * WT-QUERY) +                         
002170               (DQI-OUT-SDV-SCORE * WT-SDV) +                             
002180               (DQI-OUT-CODING-SCORE * WT-CODING) +                       
002190               (DQI-OUT-SIGNATURE-SCORE * WT-SIGNATURE).                  
002200           MOVE WS-WEIGHTED-SUM TO DQI-OUT-SCORE.                         
002210           IF DQI-OUT-SCORE >= 90                                         
002220               MOVE "EXCELLENT" TO DQI-OUT-LEVEL                          
002230           ELSE IF DQI-OUT-SCORE >= 75                                    
002240               MOVE "GOOD" TO DQI-OUT-LEVEL                               
002250           ELSE IF DQI-OUT-SCORE >= 60                                    
002260               MOVE "FAIR" TO DQI-OUT-LEVEL                               
002270           ELSE IF DQI-OUT-SCORE >= 40                                    
002280               MOVE "POOR" TO DQI-OUT-LEVEL                               
002290           ELSE                                                           
002300               MOVE "CRITICAL" TO DQI-OUT-LEVEL.                          
002310       600-EXIT.                                                          
002320           EXIT.                                                          
002330                                                                          
002340       850-TRACE-WEIGHTS.                                                 
002350****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
002360****** QUARTERLY WEIGHT-AUDIT JOB, QM-241.                                
002370           MOVE "850-TRACE-WEIGHTS" TO PARA-NAME.                         
002380           MOVE WT-OCCURS-TBL(1) TO TRACE-VALUE-N.                        
002390           MOVE "VISIT WEIGHT" TO TRACE-LABEL.                            
002400           DISPLAY DQI-TRACE-LINE.                                        
002410       850-EXIT.                                                          
002420           EXIT.                                                          
002430                                                                          
002440       860-TRACE-SCORES.                                                  
002450****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
002460****** QUARTERLY SCORE-AUDIT JOB, QM-372.                                 
002470           MOVE "860-TRACE-SCORES" TO PARA-NAME.                          
002480           MOVE DQI-OUT-VISIT-SCORE TO WS-SCORE-VISIT.                    
002490           MOVE DQI-OUT-QUERY-SCORE TO WS-SCORE-QUERY.                    
002500           MOVE DQI-OUT-SDV-SCORE TO WS-SCORE-SDV.                        
002510           MOVE DQI-OUT-CODING-SCORE TO WS-SCORE-CODING.                  
002520           MOVE DQI-OUT-SIGNATURE-SCORE TO WS-SCORE-SIGNATURE.            
002530           DISPLAY "SCORE TABLE ENTRY 1 " WS-SCORE-TBL(1).                
002540           DISPLAY "CALLS THIS RUN " WS-CALL-COUNT.                       
002550       860-EXIT.                                                          
002560           EXIT.                                                          
002570                                                                          
002580       950-SAFE-PERCENT.                                                  
002590           MOVE "950-SAFE-PERCENT" TO PARA-NAME.                          
002600           IF WS-DENOMINATOR = ZERO                                       
002610               MOVE 100.00 TO WS-PCT-RESULT                               
002620               GO TO 950-EXIT.                                            
002630           COMPUTE WS-PCT-RESULT ROUNDED =                                
002640               (WS-NUMERATOR / WS-DENOMINATOR) * 100.                     
002650       950-EXIT.                                                          
002660           EXIT.                                                          
002670                                                                          
002680       1000-ABEND-RTN.                                                    
002690           DISPLAY "*** ABNORMAL END - DQICALC ***" UPON CONSOLE.         
002700           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
