000010****************************************************************          
000020* CSQRBATCH SHOP COPYLIB - ABEND TRACE / FORCED ABEND AREA      *         
000030* COMMON TO ALL CSQRBATCH PROGRAMS - CARRIES THE LAST                     
000040* PARAGRAPH EXECUTED, THE ABEND REASON TEXT, AND THE TWO                  
000050* COMPARE VALUES SO OPERATIONS CAN DIAGNOSE A BAD RUN FROM                
000060* THE SYSOUT LISTING WITHOUT A DEBUGGER.                                  
000070****************************************************************          
000080 01  ABEND-REC.                                                           
000090     05  FILLER                  PIC X(01) VALUE '*'.                     
000100     05  PARA-NAME               PIC X(32) VALUE SPACES.                  
000110     05  FILLER                  PIC X(01) VALUE SPACE.                   
000120     05  ABEND-REASON            PIC X(60) VALUE SPACES.                  
000130     05  FILLER                  PIC X(01) VALUE SPACE.                   
000140     05  ACTUAL-VAL              PIC X(16) VALUE SPACES.                  
000150     05  FILLER                  PIC X(01) VALUE SPACE.                   
000160     05  EXPECTED-VAL            PIC X(16) VALUE SPACES.                  
000170     05  FILLER                  PIC X(01) VALUE SPACES.                  
000180                                                                          
000190 01  ABEND-CONSTANTS.                                                     
000200     05  ZERO-VAL                PIC 9(01) VALUE ZERO.                    
000210     05  ONE-VAL                 PIC 9(01) VALUE ZERO.                    
000220     05  FILLER                  PIC X(01) VALUE SPACE.                   
