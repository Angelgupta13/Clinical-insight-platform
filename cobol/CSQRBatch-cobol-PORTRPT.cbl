000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID.  PORTRPT.                                              
000030       AUTHOR. JON SAYLES.                                                
000040       INSTALLATION. COBOL DEV Center.                                    
000050       DATE-WRITTEN. 04/17/89.                                            
000060       DATE-COMPILED. 04/17/89.                                           
000070       SECURITY. NON-CONFIDENTIAL.                                        
000080                                                                          
000090******************************************************************        
000100*REMARKS.                                                                 
000110*                                                                         
000120*          THIS PROGRAM READS THE STUDY-SUMMARY FILE WRITTEN BY           
000130*          STUDYAGR, ONE RECORD PER STUDY, AND PRINTS THE                 
000140*          PORTFOLIO REPORT - A DETAIL LINE PER STUDY FOLLOWED BY         
000150*          A PORTFOLIO TOTALS BLOCK.                                      
000160*                                                                         
000170*          THE TOTALS BLOCK CARRIES THE AVERAGE DQI ACROSS ALL            
000180*          STUDIES, THE COUNT OF STUDIES AT EACH RISK LEVEL, AND          
000190*          THE FIVE STUDIES WITH THE HIGHEST RAW RISK SCORE.  THE         
000200*          TOP-5 TABLE IS MAINTAINED AS STUDIES ARE READ SO NO            
000210*          SECOND PASS OR SORT OF STUDSUM IS NEEDED.                      
000220*                                                                         
000230*          THIS IS THE ONLY PROGRAM IN THE SUITE WITH NO CALL'D           
000240*          SUBPROGRAMS - ALL ACCUMULATION IS DONE IN LINE.                
000250*                                                                         
000260******************************************************************        
000270                                                                          
000280               INPUT FILE              -   QC0001.STUDSUM                 
000290                                                                          
000300               OUTPUT FILE PRODUCED    -   QC0001.PORTRPT                 
000310                                                                          
000320               DUMP FILE               -   SYSOUT                         
000330                                                                          
000340******************************************************************        
000350* CHANGE LOG                                                    *         
000360*--------------------------------------------------------------           
000370* 041789 JS   ORIGINAL PROGRAM - PORTFOLIO ROLL-UP REPORT FOR             
000380*             THE MONITORING DEPT QUALITY PROJECT.  REQ# QM-102.          
000390* 091290 RSS  ADDED RISK-LEVEL DISTRIBUTION COUNTERS TO THE               
000400*             TOTALS BLOCK.  TICKET QM-133.                               
000410* 040591 JS   TOP-5 RISK TABLE ADDED - MGMT WANTED THE WORST              
000420*             STUDIES CALLED OUT WITHOUT READING THE WHOLE                
000430*             LISTING.  QM-152.                                           
000440* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS                 
000450*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.                     
000460* 051999 TLH  TOP-5 INSERT LOGIC REWORKED TO KEEP FIRST-                  
000470*             ENCOUNTERED ORDER ON TIES - WAS SILENTLY RE-                
000480*             SORTING EQUAL SCORES.  QM-247.                              
000490* 110402 DMC  AVERAGE-DQI NOW ROUNDED TO TWO DECIMALS PER THE             
000500*             QUALITY SOP, WAS TRUNCATING.  QM-291.                       
000510* 032507 DMC  ZERO-STUDY RUN NO LONGER ABENDS ON THE AVERAGE-DQI          
000520*             DIVIDE - NOW PRINTS A ZERO TOTALS BLOCK.  QM-360.           
000530* 081026 KMP  ADDED WS-DETAIL-COUNT FOR THE QUARTERLY                     
000540*             RECONCILIATION JOB.  QM-372.                                
000550******************************************************************        
000560                                                                          
000570       ENVIRONMENT DIVISION.                                              
000580       CONFIGURATION SECTION.                                             
000590       SOURCE-COMPUTER. IBM-390.                                          
000600       OBJECT-COMPUTER. IBM-390.                                          
000610       SPECIAL-NAMES.                                                     
000620           C01 IS TOP-OF-FORM.                                            
000630       INPUT-OUTPUT SECTION.                                              
000640       FILE-CONTROL.                                                      
000650           SELECT SYSOUT                                                  
000660           ASSIGN TO UT-S-SYSOUT                                          
000670             ORGANIZATION IS SEQUENTIAL.                                  
000680                                                                          
000690           SELECT STUDSUM                                                 
000700           ASSIGN TO UT-S-STUDSUM                                         
000710             ACCESS MODE IS SEQUENTIAL                                    
000720             FILE STATUS IS STUDSUM-STATUS.                               
000730                                                                          
000740           SELECT PORTRPT                                                 
000750           ASSIGN TO UT-S-PORTRPT                                         
000760             ORGANIZATION IS SEQUENTIAL.                                  
000770                                                                          
000780       DATA DIVISION.                                                     
000790       FILE SECTION.                                                      
000800       FD  SYSOUT                                                         
000810           RECORDING MODE IS F                                            
000820           LABEL RECORDS ARE STANDARD                                     
000830           RECORD CONTAINS 130 CHARACTERS                                 
000840           BLOCK CONTAINS 0 RECORDS                                       
000850           DATA RECORD IS SYSOUT-REC.                                     
000860       01  SYSOUT-REC  PIC X(130).                                        
000870                                                                          
000880****** STUDY SUMMARY FILE WRITTEN BY STUDYAGR - ONE RECORD PER            
000890****** STUDY, READ BACK HERE IN STUDY-ID SEQUENCE.                        
000900       FD  STUDSUM                                                        
000910           RECORDING MODE IS F                                            
000920           LABEL RECORDS ARE STANDARD                                     
000930           RECORD CONTAINS 217 CHARACTERS                                 
000940           BLOCK CONTAINS 0 RECORDS                                       
000950           DATA RECORD IS STUDY-SUMMARY-REC.                              
000960       COPY STUDSUM.                                                      
000970                                                                          
000980       FD  PORTRPT                                                        
000990           RECORDING MODE IS F                                            
001000           LABEL RECORDS ARE STANDARD                                     
001010           RECORD CONTAINS 132 CHARACTERS                                 
001020           BLOCK CONTAINS 0 RECORDS                                       
001030           DATA RECORD IS RPT-REC.                                        
001040       01  RPT-REC  PIC X(132).                                           
001050                                                                          
001060       WORKING-STORAGE SECTION.                                           
001070                                                                          
001080 01  FILE-STATUS-CODES.                                                   
001090     05  STUDSUM-STATUS          PIC X(2).                                
001100         88  STUDSUM-FOUND       VALUE "00".                              
001110                                                                          
001120 01  FLAGS-AND-SWITCHES.                                                  
001130     05  STUDSUM-EOF-SW          PIC X(01) VALUE "N".                     
001140         88  STUDSUM-EOF         VALUE "Y".                               
001150         88  MORE-STUDIES        VALUE "N".                               
001160                                                                          
001170 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001180     05  WS-PAGES                PIC 9(03) COMP VALUE 1.                  
001190     05  WS-LINES                PIC 9(03) COMP.                          
001200     05  WS-TOP-SUB              PIC 9(02) COMP.                          
001210     05  WS-LOW-SUB              PIC 9(02) COMP.                          
001220     05  WS-NUMERATOR            PIC S9(7) COMP-3.                        
001230     05  WS-DENOMINATOR          PIC S9(7) COMP-3.                        
001240     05  WS-AVG-RESULT           PIC S9(3)V99 COMP-3.                     
001250                                                                          
001260 77  WS-DETAIL-COUNT            PIC 9(05) COMP VALUE ZERO.                
001270                                                                          
001280****** THE SIX PORTFOLIO HEADER COUNTS SEEN AS ONE TABLE SO THE           
001290****** 950-TRACE-TOTALS DUMP CAN WALK THEM IN A SINGLE LOOP.              
001300 01  COUNTERS-IDXS-AND-ACCUMULATORS-R                                     
001310         REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                        
001320     05  WS-TRACE-TBL OCCURS 7 TIMES PIC 9(07) COMP.                      
001330     05  FILLER                  PIC X(01).                               
001340                                                                          
001350****** PORTFOLIO ROLL-UP ACCUMULATORS - HELD ACROSS THE WHOLE             
001360****** STUDSUM FILE, PRINTED BY 950-WRITE-TOTALS AT END OF JOB.           
001370 01  WS-PORTFOLIO-SUMMARY.                                                
001380     05  PS-STUDY-COUNT          PIC 9(05) COMP.                          
001390     05  PS-TOTAL-SUBJECTS       PIC 9(07) COMP.                          
001400     05  PS-TOTAL-SAE-ISSUES     PIC 9(07) COMP.                          
001410     05  PS-TOTAL-MISSING-PAGES  PIC 9(07) COMP.                          
001420     05  PS-DQI-SUM              PIC S9(09)V99 COMP-3.                    
001430     05  PS-AVERAGE-DQI          PIC 9(03)V99.                            
001440     05  PS-DIST-LOW             PIC 9(05) COMP.                          
001450     05  PS-DIST-MEDIUM          PIC 9(05) COMP.                          
001460     05  PS-DIST-HIGH            PIC 9(05) COMP.                          
001470     05  PS-DIST-CRITICAL        PIC 9(05) COMP.                          
001480     05  FILLER                  PIC X(01).                               
001490                                                                          
001500****** TOP-5 RISK TABLE - INSERTION-ORDERED BY DESCENDING RAW             
001510****** RISK SCORE.  ONLY A STRICTLY LOWER ENTRY AT TOP-SCORE(5)           
001520****** IS EVER DISPLACED, SO TIES KEEP FIRST-ENCOUNTERED ORDER.           
001530 01  TOP-RISK-TABLE.                                                      
001540     05  TOP-RISK-ROW OCCURS 5 TIMES.                                     
001550         10  TOP-STUDY-ID        PIC X(20).                               
001560         10  TOP-RISK-LEVEL      PIC X(08).                               
001570         10  TOP-RISK-SCORE      PIC 9(07)V99.                            
001580                                                                          
001590****** THE FIVE RAW SCORES ALONE, FOR THE 300-UPDATE-TOP-RISK             
001600****** LOW-WATER-MARK COMPARE WITHOUT QUALIFYING THROUGH THE              
001610****** GROUP ITEM EVERY TIME.                                             
001620 01  TOP-RISK-TABLE-R REDEFINES TOP-RISK-TABLE.                           
001630     05  TOP-RISK-ROW-R OCCURS 5 TIMES.                                   
001640         10  FILLER              PIC X(28).                               
001650         10  TOP-SCORE-ONLY      PIC 9(07)V99.                            
001660                                                                          
001670****** ONE-ROW SCRATCH AREA FOR THE 350-BUBBLE-ONE-ROW SWAP.              
001680 01  WS-SWAP-ROW                 PIC X(37).                               
001690                                                                          
001700****** TRACE LINE FOR THE 980 RECONCILIATION DUMP - THE NUMERIC           
001710****** VALUE IS MOVED INTO THE EDITED FIELD BELOW FOR DISPLAY.            
001720 01  PR-TRACE-LINE.                                                       
001730     05  PR-TRACE-LABEL           PIC X(20) VALUE SPACES.                 
001740     05  PR-TRACE-VALUE-E         PIC ZZZZZZ9.                            
001750 01  PR-TRACE-LINE-R REDEFINES PR-TRACE-LINE.                             
001760     05  FILLER                   PIC X(20).                              
001770     05  PR-TRACE-VALUE-N         PIC 9(07).                              
001780                                                                          
001790 01  WS-HDR-REC.                                                          
001800     05  FILLER                  PIC X(1) VALUE SPACE.                    
001810     05  FILLER                  PIC X(40) VALUE SPACES.                  
001820     05  FILLER                  PIC X(60) VALUE                          
001830         "CLINICAL STUDY QUALITY AND RISK PORTFOLIO REPORT".              
001840     05  FILLER         PIC X(28) VALUE "PAGE NUMBER:".                   
001850     05  PAGE-NBR-O              PIC ZZ9.                                 
001860                                                                          
001870 01  WS-COLM-HDR-REC.                                                     
001880     05  FILLER            PIC X(22) VALUE "STUDY-ID".                    
001890     05  FILLER            PIC X(10) VALUE "SUBJECTS".                    
001900     05  FILLER            PIC X(9)  VALUE "DQI".                         
001910     05  FILLER            PIC X(12) VALUE "DQI LEVEL".                   
001920     05  FILLER            PIC X(13) VALUE "RAW RISK".                    
001930     05  FILLER            PIC X(12) VALUE "RISK LEVEL".                  
001940     05  FILLER            PIC X(6)  VALUE "SAE".                         
001950     05  FILLER            PIC X(15) VALUE "MISSING PAGES".               
001960     05  FILLER            PIC X(33) VALUE SPACES.                        
001970                                                                          
001980 01  WS-BLANK-LINE.                                                       
001990     05  FILLER     PIC X(132) VALUE SPACES.                              
002000                                                                          
002010 01  WS-STUDY-DETAIL-REC.                                                 
002020     05  SD-STUDY-ID-O           PIC X(20).                               
002030     05  FILLER                  PIC X(2) VALUE SPACES.                   
002040     05  SD-TOTAL-SUBJECTS-O     PIC ZZZZ9.                               
002050     05  FILLER                  PIC X(5) VALUE SPACES.                   
002060     05  SD-DQI-SCORE-O          PIC ZZ9.99.                              
002070     05  FILLER                  PIC X(3) VALUE SPACES.                   
002080     05  SD-DQI-LEVEL-O          PIC X(10).                               
002090     05  FILLER                  PIC X(2) VALUE SPACES.                   
002100     05  SD-RISK-RAW-SCORE-O     PIC ZZZZZZ9.99.                          
002110     05  FILLER                  PIC X(2) VALUE SPACES.                   
002120     05  SD-RISK-LEVEL-O         PIC X(08).                               
002130     05  FILLER                  PIC X(4) VALUE SPACES.                   
002140     05  SD-SAE-ISSUES-O         PIC ZZZZ9.                               
002150     05  FILLER                  PIC X(3) VALUE SPACES.                   
002160     05  SD-MISSING-PAGES-O      PIC ZZZZ9.                               
002170     05  FILLER                  PIC X(44) VALUE SPACES.                  
002180                                                                          
002190 01  WS-TOTALS-HDR.                                                       
002200     05  FILLER     PIC X(132)                                            
002210           VALUE "PORTFOLIO TOTALS".                                      
002220                                                                          
002230 01  WS-TOTALS-LINE-1.                                                    
002240     05  FILLER     PIC X(16) VALUE "STUDIES:".                           
002250     05  TL-STUDY-COUNT-O        PIC ZZZZ9.                               
002260     05  FILLER     PIC X(10) VALUE SPACES.                               
002270     05  FILLER     PIC X(16) VALUE "TOTAL SUBJECTS:".                    
002280     05  TL-TOTAL-SUBJECTS-O     PIC ZZZZZZ9.                             
002290     05  FILLER     PIC X(78) VALUE SPACES.                               
002300                                                                          
002310 01  WS-TOTALS-LINE-2.                                                    
002320     05  FILLER     PIC X(17) VALUE "TOTAL SAE ISSUES:".                  
002330     05  TL-TOTAL-SAE-O          PIC ZZZZZZ9.                             
002340     05  FILLER     PIC X(8) VALUE SPACES.                                
002350     05  FILLER     PIC X(21) VALUE "TOTAL MISSING PAGES:".               
002360     05  TL-TOTAL-MP-O           PIC ZZZZZZ9.                             
002370     05  FILLER     PIC X(72) VALUE SPACES.                               
002380                                                                          
002390 01  WS-TOTALS-LINE-3.                                                    
002400     05  FILLER     PIC X(13) VALUE "AVERAGE DQI:".                       
002410     05  TL-AVG-DQI-O            PIC ZZ9.99.                              
002420     05  FILLER     PIC X(114) VALUE SPACES.                              
002430                                                                          
002440 01  WS-DIST-HDR.                                                         
002450     05  FILLER     PIC X(132)                                            
002460           VALUE "RISK DISTRIBUTION - LOW/MEDIUM/HIGH/CRITICAL".          
002470                                                                          
002480 01  WS-DIST-LINE.                                                        
002490     05  TL-DIST-LOW-O           PIC ZZZZ9.                               
002500     05  FILLER     PIC X(3) VALUE SPACES.                                
002510     05  TL-DIST-MEDIUM-O        PIC ZZZZ9.                               
002520     05  FILLER     PIC X(3) VALUE SPACES.                                
002530     05  TL-DIST-HIGH-O          PIC ZZZZ9.                               
002540     05  FILLER     PIC X(3) VALUE SPACES.                                
002550     05  TL-DIST-CRITICAL-O      PIC ZZZZ9.                               
002560     05  FILLER     PIC X(103) VALUE SPACES.                              
002570                                                                          
002580 01  WS-TOP-RISK-HDR.                                                     
002590     05  FILLER     PIC X(132)                                            
002600           VALUE "TOP 5 STUDIES BY RAW RISK SCORE".                       
002610                                                                          
002620 01  WS-TOP-RISK-LINE.                                                    
002630     05  TR-RANK-O               PIC 9.                                   
002640     05  FILLER     PIC X(3) VALUE ". ".                                  
002650     05  TR-STUDY-ID-O           PIC X(20).                               
002660     05  FILLER     PIC X(3) VALUE SPACES.                                
002670     05  TR-RISK-LEVEL-O         PIC X(08).                               
002680     05  FILLER     PIC X(3) VALUE SPACES.                                
002690     05  TR-RISK-SCORE-O         PIC ZZZZZZ9.99.                          
002700     05  FILLER     PIC X(85) VALUE SPACES.                               
002710                                                                          
002720       COPY ABENDREC.                                                     
002730                                                                          
002740       PROCEDURE DIVISION.                                                
002750           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
002760           PERFORM 100-MAINLINE THRU 100-EXIT                             
002770               UNTIL STUDSUM-EOF.                                         
002780           PERFORM 999-CLEANUP THRU 999-EXIT.                             
002790           MOVE +0 TO RETURN-CODE.                                        
002800           GOBACK.                                                        
002810                                                                          
002820       000-HOUSEKEEPING.                                                  
002830           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
002840           DISPLAY "******** BEGIN JOB PORTRPT ********".                 
002850           INITIALIZE WS-PORTFOLIO-SUMMARY, TOP-RISK-TABLE.               
002860           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
002870           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                      
002880           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                      
002890           PERFORM 900-READ-STUDSUM THRU 900-EXIT.                        
002900       000-EXIT.                                                          
002910           EXIT.                                                          
002920                                                                          
002930       100-MAINLINE.                                                      
002940           MOVE "100-MAINLINE" TO PARA-NAME.                              
002950           IF MORE-STUDIES                                                
002960               PERFORM 200-STUDY-DETAIL THRU 200-EXIT                     
002970               PERFORM 900-READ-STUDSUM THRU 900-EXIT.                    
002980       100-EXIT.                                                          
002990           EXIT.                                                          
003000                                                                          
003010       200-STUDY-DETAIL.                                                  
003020           MOVE "200-STUDY-DETAIL" TO PARA-NAME.                          
003030           PERFORM 250-ACCUMULATE-TOTALS THRU 250-EXIT.                   
003040           PERFORM 300-UPDATE-TOP-RISK THRU 300-EXIT.                     
003050           PERFORM 740-WRITE-STUDY-DETAIL THRU 740-EXIT.                  
003060       200-EXIT.                                                          
003070           EXIT.                                                          
003080                                                                          
003090       250-ACCUMULATE-TOTALS.                                             
003100           MOVE "250-ACCUMULATE-TOTALS" TO PARA-NAME.                     
003110           ADD +1 TO PS-STUDY-COUNT.                                      
003120           ADD +1 TO WS-DETAIL-COUNT.                                     
003130           ADD SS-TOTAL-SUBJECTS    TO PS-TOTAL-SUBJECTS.                 
003140           ADD SS-SAE-ISSUES        TO PS-TOTAL-SAE-ISSUES.               
003150           ADD SS-MISSING-PAGES     TO PS-TOTAL-MISSING-PAGES.            
003160           ADD SS-DQI-SCORE         TO PS-DQI-SUM.                        
003170                                                                          
003180           EVALUATE SS-RISK-LEVEL                                         
003190               WHEN "LOW"                                                 
003200                   ADD +1 TO PS-DIST-LOW                                  
003210               WHEN "MEDIUM"                                              
003220                   ADD +1 TO PS-DIST-MEDIUM                               
003230               WHEN "HIGH"                                                
003240                   ADD +1 TO PS-DIST-HIGH                                 
003250               WHEN "CRITICAL"                                            
003260                   ADD +1 TO PS-DIST-CRITICAL                             
003270           END-EVALUATE.                                                  
003280       250-EXIT.                                                          
003290           EXIT.                                                          
003300                                                                          
003310****** KEEPS TOP-RISK-TABLE AS THE FIVE HIGHEST RAW RISK SCORES           
003320****** SEEN SO FAR.  WHEN THE TABLE IS FULL, THE CURRENT STUDY            
003330****** REPLACES ROW 5 ONLY IF ITS SCORE IS STRICTLY HIGHER THAN           
003340****** TOP-SCORE-ONLY(5) - A TIE LEAVES THE EARLIER STUDY IN              
003350****** PLACE - THEN THE ROW IS BUBBLED UP UNTIL IT SORTS BACK             
003360****** INTO DESCENDING ORDER.                                             
003370       300-UPDATE-TOP-RISK.                                               
003380           MOVE "300-UPDATE-TOP-RISK" TO PARA-NAME.                       
003390           IF PS-STUDY-COUNT > 5                                          
003400               IF SS-RISK-RAW-SCORE NOT > TOP-SCORE-ONLY(5)               
003410                   GO TO 300-EXIT                                         
003420               END-IF                                                     
003430               MOVE SS-STUDY-ID    TO TOP-STUDY-ID(5)                     
003440               MOVE SS-RISK-LEVEL  TO TOP-RISK-LEVEL(5)                   
003450               MOVE SS-RISK-RAW-SCORE TO TOP-RISK-SCORE(5)                
003460           ELSE                                                           
003470               MOVE SS-STUDY-ID                                           
003480                   TO TOP-STUDY-ID(PS-STUDY-COUNT)                        
003490               MOVE SS-RISK-LEVEL                                         
003500                   TO TOP-RISK-LEVEL(PS-STUDY-COUNT)                      
003510               MOVE SS-RISK-RAW-SCORE                                     
003520                   TO TOP-RISK-SCORE(PS-STUDY-COUNT).                     
003530                                                                          
003540           MOVE 5 TO WS-TOP-SUB.                                          
003550           PERFORM 350-BUBBLE-ONE-ROW THRU 350-EXIT                       
003560               UNTIL WS-TOP-SUB = 1.                                      
003570       300-EXIT.                                                          
003580           EXIT.                                                          
003590                                                                          
003600       350-BUBBLE-ONE-ROW.                                                
003610           MOVE "350-BUBBLE-ONE-ROW" TO PARA-NAME.                        
003620           COMPUTE WS-LOW-SUB = WS-TOP-SUB - 1.                           
003630           IF TOP-SCORE-ONLY(WS-TOP-SUB) >                                
003640                   TOP-SCORE-ONLY(WS-LOW-SUB)                             
003650               MOVE TOP-RISK-ROW(WS-TOP-SUB) TO WS-SWAP-ROW               
003660               MOVE TOP-RISK-ROW(WS-LOW-SUB)                              
003670                   TO TOP-RISK-ROW(WS-TOP-SUB)                            
003680               MOVE WS-SWAP-ROW TO TOP-RISK-ROW(WS-LOW-SUB)               
003690           END-IF.                                                        
003700           SUBTRACT 1 FROM WS-TOP-SUB.                                    
003710       350-EXIT.                                                          
003720           EXIT.                                                          
003730                                                                          
003740       600-PAGE-BREAK.                                                    
003750           MOVE "600-PAGE-BREAK" TO PARA-NAME.                            
003760           WRITE RPT-REC FROM WS-BLANK-LINE.                              
003770           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                      
003780           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                      
003790       600-EXIT.                                                          
003800           EXIT.                                                          
003810                                                                          
003820       700-WRITE-PAGE-HDR.                                                
003830           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                        
003840           MOVE WS-PAGES TO PAGE-NBR-O.                                   
003850           WRITE RPT-REC FROM WS-HDR-REC                                  
003860               AFTER ADVANCING NEXT-PAGE.                                 
003870           ADD +1 TO WS-PAGES.                                            
003880           MOVE ZERO TO WS-LINES.                                         
003890           WRITE RPT-REC FROM WS-BLANK-LINE                               
003900               AFTER ADVANCING 1.                                         
003910       700-EXIT.                                                          
003920           EXIT.                                                          
003930                                                                          
003940       720-WRITE-COLM-HDR.                                                
003950           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                        
003960           WRITE RPT-REC FROM WS-COLM-HDR-REC                             
003970               AFTER ADVANCING 1.                                         
003980           WRITE RPT-REC FROM WS-BLANK-LINE                               
003990               AFTER ADVANCING 1.                                         
004000           ADD +2 TO WS-LINES.                                            
004010       720-EXIT.                                                          
004020           EXIT.                                                          
004030                                                                          
004040       740-WRITE-STUDY-DETAIL.                                            
004050           MOVE "740-WRITE-STUDY-DETAIL" TO PARA-NAME.                    
004060           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                    
004070                                                                          
004080           MOVE SS-STUDY-ID         TO SD-STUDY-ID-O.                     
004090           MOVE SS-TOTAL-SUBJECTS   TO SD-TOTAL-SUBJECTS-O.               
004100           MOVE SS-DQI-SCORE        TO SD-DQI-SCORE-O.                    
004110           MOVE SS-DQI-LEVEL        TO SD-DQI-LEVEL-O.                    
004120           MOVE SS-RISK-RAW-SCORE   TO SD-RISK-RAW-SCORE-O.               
004130           MOVE SS-RISK-LEVEL       TO SD-RISK-LEVEL-O.                   
004140           MOVE SS-SAE-ISSUES       TO SD-SAE-ISSUES-O.                   
004150           MOVE SS-MISSING-PAGES    TO SD-MISSING-PAGES-O.                
004160                                                                          
004170           WRITE RPT-REC FROM WS-STUDY-DETAIL-REC                         
004180               AFTER ADVANCING 1.                                         
004190           ADD +1 TO WS-LINES.                                            
004200       740-EXIT.                                                          
004210           EXIT.                                                          
004220                                                                          
004230       790-CHECK-PAGINATION.                                              
004240           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                      
004250           IF WS-LINES > 50                                               
004260               PERFORM 600-PAGE-BREAK THRU 600-EXIT.                      
004270       790-EXIT.                                                          
004280           EXIT.                                                          
004290                                                                          
004300       800-OPEN-FILES.                                                    
004310           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
004320           OPEN INPUT STUDSUM.                                            
004330           OPEN OUTPUT PORTRPT, SYSOUT.                                   
004340       800-EXIT.                                                          
004350           EXIT.                                                          
004360                                                                          
004370       850-CLOSE-FILES.                                                   
004380           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
004390           CLOSE STUDSUM, PORTRPT, SYSOUT.                                
004400       850-EXIT.                                                          
004410           EXIT.                                                          
004420                                                                          
004430       900-READ-STUDSUM.                                                  
004440           MOVE "900-READ-STUDSUM" TO PARA-NAME.                          
004450           READ STUDSUM                                                   
004460               AT END MOVE "Y" TO STUDSUM-EOF-SW                          
004470                   GO TO 900-EXIT.                                        
004480       900-EXIT.                                                          
004490           EXIT.                                                          
004500                                                                          
004510       950-WRITE-TOTALS.                                                  
004520           MOVE "950-WRITE-TOTALS" TO PARA-NAME.                          
004530           PERFORM 960-SAFE-AVERAGE THRU 960-EXIT.                        
004540                                                                          
004550           WRITE RPT-REC FROM WS-BLANK-LINE.                              
004560           WRITE RPT-REC FROM WS-TOTALS-HDR.                              
004570           WRITE RPT-REC FROM WS-BLANK-LINE.                              
004580                                                                          
004590           MOVE PS-STUDY-COUNT      TO TL-STUDY-COUNT-O.                  
004600           MOVE PS-TOTAL-SUBJECTS   TO TL-TOTAL-SUBJECTS-O.               
004610           WRITE RPT-REC FROM WS-TOTALS-LINE-1.                           
004620                                                                          
004630           MOVE PS-TOTAL-SAE-ISSUES    TO TL-TOTAL-SAE-O.                 
004640           MOVE PS-TOTAL-MISSING-PAGES TO TL-TOTAL-MP-O.                  
004650           WRITE RPT-REC FROM WS-TOTALS-LINE-2.                           
004660                                                                          
004670           MOVE PS-AVERAGE-DQI      TO TL-AVG-DQI-O.                      
004680           WRITE RPT-REC FROM WS-TOTALS-LINE-3.                           
004690           WRITE RPT-REC FROM WS-BLANK-LINE.                              
004700                                                                          
004710           WRITE RPT-REC FROM WS-DIST-HDR.                                
004720           MOVE PS-DIST-LOW         TO TL-DIST-LOW-O.                     
004730           MOVE PS-DIST-MEDIUM      TO TL-DIST-MEDIUM-O.                  
004740           MOVE PS-DIST-HIGH        TO TL-DIST-HIGH-O.                    
004750           MOVE PS-DIST-CRITICAL    TO TL-DIST-CRITICAL-O.                
004760           WRITE RPT-REC FROM WS-DIST-LINE.                               
004770           WRITE RPT-REC FROM WS-BLANK-LINE.                              
004780                                                                          
004790           WRITE RPT-REC FROM WS-TOP-RISK-HDR.                            
004800           IF PS-STUDY-COUNT = ZERO                                       
004810               GO TO 950-EXIT.                                            
004820                                                                          
004830           PERFORM 970-WRITE-ONE-TOP-RISK THRU 970-EXIT                   
004840               VARYING WS-TOP-SUB FROM 1 BY 1                             
004850               UNTIL WS-TOP-SUB > 5                                       
004860               OR WS-TOP-SUB > PS-STUDY-COUNT.                            
004870       950-EXIT.                                                          
004880           EXIT.                                                          
004890                                                                          
004900       960-SAFE-AVERAGE.                                                  
004910           MOVE "960-SAFE-AVERAGE" TO PARA-NAME.                          
004920           IF PS-STUDY-COUNT = ZERO                                       
004930               MOVE 0.00 TO PS-AVERAGE-DQI                                
004940               GO TO 960-EXIT.                                            
004950           MOVE PS-DQI-SUM       TO WS-NUMERATOR.                         
004960           MOVE PS-STUDY-COUNT   TO WS-DENOMINATOR.                       
004970           COMPUTE WS-AVG-RESULT ROUNDED =                                
004980               WS-NUMERATOR / WS-DENOMINATOR.                             
004990           MOVE WS-AVG-RESULT TO PS-AVERAGE-DQI.                          
005000       960-EXIT.                                                          
005010           EXIT.                                                          
005020                                                                          
005030       970-WRITE-ONE-TOP-RISK.                                            
005040           MOVE "970-WRITE-ONE-TOP-RISK" TO PARA-NAME.                    
005050           MOVE WS-TOP-SUB          TO TR-RANK-O.                         
005060           MOVE TOP-STUDY-ID(WS-TOP-SUB)    TO TR-STUDY-ID-O.             
005070           MOVE TOP-RISK-LEVEL(WS-TOP-SUB)  TO TR-RISK-LEVEL-O.           
005080           MOVE TOP-RISK-SCORE(WS-TOP-SUB)  TO TR-RISK-SCORE-O.           
005090           WRITE RPT-REC FROM WS-TOP-RISK-LINE                            
005100               AFTER ADVANCING 1.                                         
005110       970-EXIT.                                                          
005120           EXIT.                                                          
005130                                                                          
005140       980-TRACE-TOTALS.                                                  
005150****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
005160****** QUARTERLY RECONCILIATION JOB, QM-291.                              
005170           MOVE "980-TRACE-TOTALS" TO PARA-NAME.                          
005180           MOVE WS-TRACE-TBL(1) TO PR-TRACE-VALUE-N.                      
005190           MOVE "TRACE TABLE ENTRY 1" TO PR-TRACE-LABEL.                  
005200           DISPLAY PR-TRACE-LINE.                                         
005210           DISPLAY "DETAIL LINES THIS RUN " WS-DETAIL-COUNT.              
005220       980-EXIT.                                                          
005230           EXIT.                                                          
005240                                                                          
005250       999-CLEANUP.                                                       
005260           MOVE "999-CLEANUP" TO PARA-NAME.                               
005270           PERFORM 950-WRITE-TOTALS THRU 950-EXIT.                        
005280           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
005290           DISPLAY "******** END JOB PORTRPT ********".                   
005300       999-EXIT.                                                          
005310           EXIT.                                                          
005320                                                                          
005330       1000-ABEND-RTN.                                                    
005340           MOVE "1000-ABEND-RTN" TO PARA-NAME.                            
005350           DISPLAY "*** ABNORMAL END OF JOB - PORTRPT ***".               
005360           DISPLAY ABEND-REASON.                                          
005370           WRITE SYSOUT-REC FROM ABEND-REC.                               
005380           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
005390           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
