000010****************************************************************          
000020* RECOMMENDATION RECORD - ZERO TO MANY PER STUDY, ONE PER       *         
000030* RULE THAT FIRED IN THE RECOMMENDATION ENGINE RULE TABLE.      *         
000040****************************************************************          
000050 01  RECOMND-REC.                                                         
000060     05  RECOMND-STUDY-ID        PIC X(20).                               
000070     05  RECOMND-PRIORITY        PIC X(08).                               
000080         88  PRIORITY-CRITICAL   VALUE 'CRITICAL'.                        
000090         88  PRIORITY-HIGH       VALUE 'HIGH'.                            
000100         88  PRIORITY-MEDIUM     VALUE 'MEDIUM'.                          
000110         88  PRIORITY-INFO       VALUE 'INFO'.                            
000120     05  RECOMND-CATEGORY        PIC X(12).                               
000130     05  RECOMND-ACTION          PIC X(80).                               
000140     05  RECOMND-OWNER           PIC X(15).                               
000150     05  RECOMND-DEADLINE        PIC X(10).                               
000160     05  FILLER                  PIC X(10).                               
