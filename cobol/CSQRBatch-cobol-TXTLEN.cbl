000010****************************************************************          
000020* TXTLEN - TRIMMED TEXT LENGTH UTILITY                          *         
000030* CALLED FROM STUDYAGR'S RECOMMENDATION-BUILDING PARAGRAPHS TO  *         
000040* SIZE AN EMBEDDED COUNT BEFORE IT IS STRUNG INTO THE ACTION    *         
000050* TEXT - RETURNS THE LENGTH OF TEXT1 WITH TRAILING SPACES       *         
000060* REMOVED.                                                      *         
000070****************************************************************          
000080       IDENTIFICATION DIVISION.                                           
000090       PROGRAM-ID.  TXTLEN.                                               
000100       AUTHOR. JON SAYLES.                                                
000110       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000120       DATE-WRITTEN. 01/01/08.                                            
000130       DATE-COMPILED. 01/01/08.                                           
000140       SECURITY. NON-CONFIDENTIAL.                                        
000150                                                                          
000160****************************************************************          
000170* CHANGE LOG                                                   *          
000180*--------------------------------------------------------------           
000190* 010108 JS   ORIGINAL PROGRAM - GENERIC TRIMMED-LENGTH UTILITY*          
000200*             SHARED ACROSS THE SHOP'S STRING-BUILD ROUTINES.  *          
000210* 040689 RSS  ADOPTED BY THE QUALITY PROJECT FOR SIZING THE    *          
000220*             RECOMMENDATION ACTION-TEXT COUNTS.  QM-118.      *          
000230* 012398 TLH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      *          
000240*             PROGRAM.  NO CHANGES REQUIRED.  QM-233.          *          
000250* 060500 TLH  REWORKED TO SCAN RIGHT-TO-LEFT INSTEAD OF A      *          
000260*             REVERSE-AND-TALLY - ONE LESS WORKING FIELD.      *          
000270*             QM-251.                                          *          
000280* 081026 KMP  100-FIND-LAST-NONBLANK WAS ZEROING SCAN-SUB ON   *          
000290*             THE FOUND BRANCH BEFORE ITS POSITION EVER        *          
000300*             REACHED L - EVERY CALL RETURNED LENGTH ZERO.     *          
000310*             POSITION NOW SAVED TO L BEFORE THE LOOP IS       *          
000320*             ENDED.  QM-371.                                  *          
000330* 081026 KMP  ADDED WS-CALL-COUNT FOR THE STRING-UTILITY       *          
000340*             DIAGNOSTIC JOB.  QM-372.                         *          
000350****************************************************************          
000360                                                                          
000370       ENVIRONMENT DIVISION.                                              
000380       CONFIGURATION SECTION.                                             
000390       SOURCE-COMPUTER. IBM-390.                                          
000400       OBJECT-COMPUTER. IBM-390.                                          
000410       SPECIAL-NAMES.                                                     
000420           C01 IS TOP-OF-FORM.                                            
000430                                                                          
000440       INPUT-OUTPUT SECTION.                                              
000450                                                                          
000460       DATA DIVISION.                                                     
000470       FILE SECTION.                                                      
000480                                                                          
000490       WORKING-STORAGE SECTION.                                           
000500 01  MISC-FIELDS.                                                         
000510     05  L                       PIC S9(04) COMP.                         
000520     05  SCAN-SUB                PIC S9(04) COMP.                         
000530                                                                          
000540 77  WS-CALL-COUNT              PIC 9(05) COMP VALUE ZERO.                
000550                                                                          
000560****** THE TWO SCAN COUNTERS SEEN AS A TABLE FOR THE 850 TRACE.           
000570 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.                                 
000580     05  MISC-FIELDS-TBL OCCURS 2 TIMES PIC S9(04) COMP.                  
000590                                                                          
000600       COPY ABENDREC.                                                     
000610                                                                          
000620       LINKAGE SECTION.                                                   
000630 01  TEXT1                       PIC X(255).                              
000640****** CHARACTER-AT-A-TIME REDEFINE OF THE INCOMING TEXT, USED            
000650****** BY 100-FIND-LAST-NONBLANK SO THE SCAN CAN STEP BY INDEX.           
000660 01  TEXT1-R REDEFINES TEXT1.                                             
000670     05  TEXT1-CHAR OCCURS 255 TIMES PIC X(01).                           
000680 01  RETURN-LTH                  PIC S9(04).                              
000690****** EDITED VIEW OF THE RETURNED LENGTH FOR THE 850 TRACE.              
000700 01  RETURN-LTH-R REDEFINES RETURN-LTH.                                   
000710     05  RETURN-LTH-EDIT         PIC -9(03).                              
000720                                                                          
000730       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                        
000740       000-MAINLINE.                                                      
000750           MOVE "000-MAINLINE" TO PARA-NAME.                              
000760           ADD +1 TO WS-CALL-COUNT.                                       
000770           MOVE 255 TO SCAN-SUB.                                          
000780           MOVE ZERO TO L.                                                
000790           PERFORM 100-FIND-LAST-NONBLANK THRU 100-EXIT                   
000800               UNTIL SCAN-SUB = ZERO.                                     
000810           ADD L TO RETURN-LTH.                                           
000820           GOBACK.                                                        
000830                                                                          
000840       100-FIND-LAST-NONBLANK.                                            
000850****** L TAKES THE SCAN POSITION THE INSTANT A NON-BLANK IS               
000860****** FOUND - SCAN-SUB IS ONLY CLEARED AFTER, TO END THE                 
000870****** LOOP.  AN ALL-BLANK TEXT1 LEAVES L AT ITS ZERO INIT.               
000880           MOVE "100-FIND-LAST-NONBLANK" TO PARA-NAME.                    
000890           IF TEXT1-CHAR(SCAN-SUB) NOT = SPACE                            
000900               MOVE SCAN-SUB TO L                                         
000910               MOVE ZERO TO SCAN-SUB                                      
000920               GO TO 100-EXIT.                                            
000930           SUBTRACT 1 FROM SCAN-SUB.                                      
000940       100-EXIT.                                                          
000950           EXIT.                                                          
000960                                                                          
000970       850-TRACE-SCAN.                                                    
000980****** NOT CALLED IN NORMAL PRODUCTION RUNS - KEPT FOR THE                
000990****** STRING-UTILITY DIAGNOSTIC JOB, QM-251.                             
001000           MOVE "850-TRACE-SCAN" TO PARA-NAME.                            
001010           DISPLAY "SCAN COUNTERS " MISC-FIELDS-TBL(1)                    
001020               MISC-FIELDS-TBL(2).                                        
001030           DISPLAY "RETURN LENGTH " RETURN-LTH-EDIT.                      
001040           DISPLAY "CALLS THIS RUN " WS-CALL-COUNT.                       
001050       850-EXIT.                                                          
001060           EXIT.                                                          
001070                                                                          
001080       1000-ABEND-RTN.                                                    
001090           DISPLAY "*** ABNORMAL END - TXTLEN ***" UPON CONSOLE.          
001100           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
