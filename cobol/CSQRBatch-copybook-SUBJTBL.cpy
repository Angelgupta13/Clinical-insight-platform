000010****************************************************************          
000020* HELD SUBJECT TABLE - BUILT BY STUDYAGR WHILE THE STUDY'S     *          
000030* EDC-SUBJECT-FILE ROWS ARE BEING READ, THEN HANDED TO          *         
000040* CLNENGIN (BY REFERENCE) FOR THE CLEAN/DIRTY PASS.             *         
000050* ALSO HOLDS THE MISSING-PAGE SUBJECT-ID LIST BUILT WHILE THE   *         
000060* STUDY'S ISSUE-FILE ROWS ARE BEING READ.                       *         
000070****************************************************************          
000080 01  SUBJ-TABLE-AREA.                                                     
000090     05  SUBJ-TBL-COUNT          PIC 9(05) COMP.                          
000100     05  SUBJ-TBL OCCURS 2000 TIMES                                       
000110             INDEXED BY SUBJ-IDX.                                         
000120         10  SUBJ-TBL-ID         PIC X(12).                               
000130         10  SUBJ-TBL-OPEN-QRY   PIC 9(05).                               
000140     05  FILLER                  PIC X(20).                               
000150                                                                          
000160 01  MISSING-PAGE-TABLE-AREA.                                             
000170     05  MP-TBL-COUNT            PIC 9(05) COMP.                          
000180     05  MP-TBL OCCURS 2000 TIMES                                         
000190             INDEXED BY MP-IDX.                                           
000200         10  MP-TBL-SUBJ-ID      PIC X(12).                               
000210     05  FILLER                  PIC X(20).                               
